000100      * **++ Layout record golden standard (file GOLD-STANDARD) piu' la
000200      *     tabella di lavoro che X61E001 costruisce una sola volta in
000300      *     memoria, chiave SPEAKER-RAW+EVENT-DATE; i duplicati di
000400      *     chiave successivi sovrascrivono quelli precedenti (vedi
000500      *     0200-LOAD-GOLD-INDEX).
000600       01  X61-GOLD-REC.
000700           05  GLD-SPEAKER-RAW         PIC X(60).
000800           05  GLD-EVENT-DATE          PIC X(10).
000900           05  GLD-CORRECT-NAME        PIC X(40).
001000           05  FILLER                  PIC X(10)   VALUE SPACE.
001100      *
001200       01  X61-GOLD-TB.
001300           05  GLDT-TOTAL              PIC 9(7)    COMP VALUE ZERO.
001400           05  GLDT-ENTRY OCCURS 0 TO 20000 TIMES
001500                         DEPENDING ON GLDT-TOTAL
001600                         INDEXED BY GLDT-IDX.
001700               10  GLDT-KEY.
001800                   15  GLDT-KEY-SPEAKER   PIC X(60).
001900                   15  GLDT-KEY-DATE      PIC X(10).
002000               10  GLDT-CORRECT-NAME   PIC X(40).
002100           05  FILLER                  PIC X(4)    VALUE SPACE.
