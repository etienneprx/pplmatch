000100      * **++ Contatori di confusione, rapporti precision/recall/F1,
000200      *     record di dettaglio per riga (file EVAL-DETAILS) e riga di
000300      *     stampa comune del tabulato di fine job (usata sia da
000400      *     X61M001 per i totali di controllo sia da X61E001 per il
000500      *     riepilogo di valutazione).
000600       01  X61-EVAL-SUMMARY.
000700           05  EVS-N-TOTAL             PIC 9(7)    COMP VALUE ZERO.
000800           05  EVS-N-TP                PIC 9(7)    COMP VALUE ZERO.
000900           05  EVS-N-TN                PIC 9(7)    COMP VALUE ZERO.
001000           05  EVS-N-FP                PIC 9(7)    COMP VALUE ZERO.
001100           05  EVS-N-FN                PIC 9(7)    COMP VALUE ZERO.
001200           05  EVS-PRECISION           PIC 9V9(4)  VALUE ZERO.
001300           05  EVS-RECALL              PIC 9V9(4)  VALUE ZERO.
001400           05  EVS-F1                  PIC 9V9(4)  VALUE ZERO.
001500           05  EVS-RATIO-WORK REDEFINES EVS-PRECISION
001600                                       PIC 9(5)    COMP.
001700           05  FILLER                  PIC X(5)    VALUE SPACE.
001800      *
001900      * ---  dettaglio per riga (file EVAL-DETAILS)  --------------------
002000       01  X61-EVAL-DETAIL-REC.
002100           05  EVD-SPEAKER-RAW         PIC X(60).
002200           05  EVD-EVENT-DATE          PIC X(10).
002300           05  EVD-PREDICTED-NAME      PIC X(40).
002400           05  EVD-CORRECT-NAME        PIC X(40).
002500           05  EVD-RESULT-CODE         PIC X(14).
002600           05  FILLER                  PIC X(6)    VALUE SPACE.
002700      *
002800      * ---  riga di stampa del tabulato di fine job  -------------------
002900       01  X61-PRINT-LINE              PIC X(132)  VALUE SPACE.
003000           05  FILLER REDEFINES X61-PRINT-LINE.
003100               10  PL-CARRIAGE-CTL     PIC X(1).
003200               10  PL-TEXT             PIC X(131).
