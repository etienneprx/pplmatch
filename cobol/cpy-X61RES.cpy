000100      * **++ Layout record esito abbinamento (file MATCH-RESULTS),
000200      *     scritto da X61M001 e riletto da X61E001 per la verifica
000300      *     contro il golden file.
000400       01  X61-RESULT-REC.
000500           05  RES-SPEAKER-RAW         PIC X(60).
000600           05  RES-EVENT-DATE          PIC X(10).
000700           05  RES-SPEAKER-CATEGORY    PIC X(8).
000800           05  RES-SPEAKER-NORMALIZED  PIC X(40).
000900           05  RES-LEGISLATURE         PIC 9(3).
001000           05  RES-MATCHED-NAME        PIC X(80).
001100           05  RES-PARTY-ID            PIC X(10).
001200           05  RES-GENDER              PIC X(1).
001300           05  RES-DISTRICT-ID         PIC X(30).
001400           05  RES-MATCH-LEVEL         PIC X(13).
001500           05  RES-MATCH-SCORE         PIC 9(3)V9(2).
001600           05  FILLER                  PIC X(10)   VALUE SPACE.
