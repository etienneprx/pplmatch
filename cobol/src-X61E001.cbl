000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    X61E001.
000400       AUTHOR.        ALAIMO.
000500       INSTALLATION.  CENTRO ELABORAZIONE DATI - SETTORE BATCH.
000600       DATE-WRITTEN.  14/09/1987.
000700       DATE-COMPILED.
000800       SECURITY.      USO INTERNO.
000900      *----------------------------------------------------------------
001000      * X61E001
001100      * **++ job batch di valutazione del sottosistema X61 "abbinamento
001200      *      dibattiti": confronta il file MATCH-RESULTS prodotto da
001300      *      X61M001 con il golden standard GOLD-STANDARD, riga per
001400      *      riga sulla chiave SPEAKER-RAW+EVENT-DATE, e classifica
001500      *      ciascun confronto in VERO-POSITIVO / VERO-NEGATIVO /
001600      *      ABBINAMENTO-ERRATO / FALSO-POSITIVO / MANCATO. Scrive il
001700      *      dettaglio riga per riga su EVAL-DETAILS e stampa il
001800      *      tabulato di riepilogo con precision, recall ed F1.
001900      *----------------------------------------------------------------
002000      * STORICO MODIFICHE
002100      *   14/09/87 ALAI  PRIMA STESURA
002200      *   27/11/87 ALAI  golden standard caricato in indice a tabella,
002300      *                  chiavi duplicate: tiene l'ultima (rich. NA-031)
002400      *   19/06/90 BRT   WRONG-MATCH conta sia in falsi positivi che in
002500      *                  falsi negativi, secondo nota metodologia
002600      *   08/02/94 BRT   confronto nomi case-insensitive (maiuscolo
002700      *                  comune prima del confronto)
002800      *   03/12/98 GRE   Y2K - tutte le date gia' AAAA-MM-GG, nessuna
002900      *                  modifica necessaria a questo programma
003000      *   22/02/99 GRE   Y2K - ricontrollo di chiusura progetto, OK
003100      *   17/05/02 LMB   precision/recall/F1 arrotondati a 4 decimali
003200      *                  per allineamento al tabulato direzione
003300      *----------------------------------------------------------------
003400       ENVIRONMENT DIVISION.
003500      *
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER.    IBM-370.
003800       OBJECT-COMPUTER.    IBM-370.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM
004100           CLASS X61-DIGIT IS '0' THRU '9'
004200           UPSI-0.
004300      *
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT MATCHIN  ASSIGN TO MATCHIN
004700                           ORGANIZATION IS SEQUENTIAL
004800                           FILE STATUS IS WK-MATCHIN-STATUS.
004900           SELECT GOLDSTD  ASSIGN TO GOLDSTD
005000                           ORGANIZATION IS SEQUENTIAL
005100                           FILE STATUS IS WK-GOLDSTD-STATUS.
005200           SELECT EVALDET  ASSIGN TO EVALDET
005300                           ORGANIZATION IS SEQUENTIAL
005400                           FILE STATUS IS WK-EVALDET-STATUS.
005500           SELECT PRINTRPT ASSIGN TO PRINTRPT
005600                           ORGANIZATION IS SEQUENTIAL
005700                           FILE STATUS IS WK-PRINTRPT-STATUS.
005800      *
005900       DATA DIVISION.
006000      *
006100       FILE SECTION.
006200       FD  MATCHIN
006300           RECORDING MODE IS F
006400           LABEL RECORDS ARE STANDARD.
006500           COPY X61RES.
006600      *
006700       FD  GOLDSTD
006800           RECORDING MODE IS F
006900           LABEL RECORDS ARE STANDARD.
007000       01  GOLDSTD-REC.
007100           05  GLD-SPEAKER-RAW-F       PIC X(60).
007200           05  GLD-EVENT-DATE-F        PIC X(10).
007300           05  GLD-CORRECT-NAME-F      PIC X(40).
007400           05  FILLER                  PIC X(10).
007500      *
007600       FD  EVALDET
007700           RECORDING MODE IS F
007800           LABEL RECORDS ARE STANDARD.
007900       01  EVALDET-REC.
008000           05  EVD-SPEAKER-RAW-F       PIC X(60).
008100           05  EVD-EVENT-DATE-F        PIC X(10).
008200           05  EVD-PREDICTED-NAME-F    PIC X(40).
008300           05  EVD-CORRECT-NAME-F      PIC X(40).
008400           05  EVD-RESULT-CODE-F       PIC X(14).
008500           05  FILLER                  PIC X(6).
008600      *
008700       FD  PRINTRPT
008800           RECORDING MODE IS F
008900           LABEL RECORDS ARE STANDARD.
009000       01  PRINTRPT-REC                PIC X(132).
009100      *
009200       WORKING-STORAGE SECTION.
009300       01  WK-FILE-STATUSES.
009400           05  WK-MATCHIN-STATUS       PIC X(2) VALUE SPACE.
009500               88  WK-MATCHIN-OK          VALUE '00'.
009600               88  WK-MATCHIN-EOF         VALUE '10'.
009700           05  WK-GOLDSTD-STATUS       PIC X(2) VALUE SPACE.
009800               88  WK-GOLDSTD-OK          VALUE '00'.
009900               88  WK-GOLDSTD-EOF         VALUE '10'.
010000           05  WK-EVALDET-STATUS       PIC X(2) VALUE SPACE.
010100               88  WK-EVALDET-OK          VALUE '00'.
010200           05  WK-PRINTRPT-STATUS      PIC X(2) VALUE SPACE.
010300               88  WK-PRINTRPT-OK         VALUE '00'.
010400      *
010500       01  WK-SUBSCRIPTS.
010600           05  WK-GI                   PIC 9(5) COMP VALUE ZERO.
010700           05  WK-LAST-HIT             PIC 9(5) COMP VALUE ZERO.
010800      *
010900       01  WK-FOUND-SW                 PIC X    VALUE 'N'.
011000           88  WK-FOUND                   VALUE 'Y'.
011100      *
011200       COPY X61GLD.
011300       COPY X61EVS.
011400      *
011500      * ---  nomi predetto/corretto maiuscolati per confronto  ---------
011600       01  X61E-COMPARE-WORK.
011700           05  CMP-PREDICTED-RAW       PIC X(40) VALUE SPACE.
011800           05  CMP-CORRECT-RAW         PIC X(40) VALUE SPACE.
011900           05  CMP-PREDICTED-UC-2      PIC X(40) VALUE SPACE.
012000           05  CMP-CORRECT-UC-2        PIC X(40) VALUE SPACE.
012100           05  CMP-PREDICTED-BLANK-SW  PIC X     VALUE 'N'.
012200               88  CMP-PREDICTED-BLANK    VALUE 'Y'.
012300           05  CMP-CORRECT-BLANK-SW    PIC X     VALUE 'N'.
012400               88  CMP-CORRECT-BLANK      VALUE 'Y'.
012500           05  CMP-RESULT-CODE         PIC X(14) VALUE SPACE.
012600      *
012700      * ---  tabella di conversione minuscolo/maiuscolo (solo A-Z)  ----
012800       01  WK-CASE-TABLES.
012900           05  WK-LOWER-ALPHABET       PIC X(26)
013000                   VALUE 'abcdefghijklmnopqrstuvwxyz'.
013100           05  WK-UPPER-ALPHABET       PIC X(26)
013200                   VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013300      *
013400      * ---  chiave composta SPEAKER-RAW+EVENT-DATE della riga in
013500      *      lettura da MATCHIN, per un confronto unico con GLDT-KEY
013600      *      invece di due confronti separati  -------------------------
013700       01  X61E-RESKEY-WORK.
013800           05  RESKEY-COMBINED.
013900               10  RESKEY-SPEAKER      PIC X(60).
014000               10  RESKEY-DATE         PIC X(10).
014100           05  RESKEY-FLAT REDEFINES RESKEY-COMBINED
014200                                       PIC X(70).
014300      *
014400       LOCAL-STORAGE SECTION.
014500      **
014600       LINKAGE SECTION.
014700      **
014800       PROCEDURE DIVISION.
014900      *
015000       0100-MAIN.
015100           PERFORM 0110-OPEN-FILES THRU 0110-EXIT.
015200           PERFORM 0200-LOAD-GOLD-INDEX THRU 0200-EXIT.
015300           PERFORM 0300-PROCESS-RESULTS THRU 0300-EXIT.
015400           PERFORM 0900-COMPUTE-RATIOS THRU 0900-EXIT.
015500           PERFORM 0950-SHOW-SUMMARY THRU 0950-EXIT.
015600           PERFORM 0190-CLOSE-FILES THRU 0190-EXIT.
015700           STOP RUN.
015800      *
015900       0110-OPEN-FILES.
016000           OPEN INPUT  MATCHIN.
016100           OPEN INPUT  GOLDSTD.
016200           OPEN OUTPUT EVALDET.
016300           OPEN OUTPUT PRINTRPT.
016400           IF NOT WK-MATCHIN-OK
016500               DISPLAY 'X61E001 - ERRORE APERTURA MATCHIN ST='
016600                       WK-MATCHIN-STATUS
016700               STOP RUN
016800           END-IF.
016900           IF NOT WK-GOLDSTD-OK
017000               DISPLAY 'X61E001 - ERRORE APERTURA GOLDSTD ST='
017100                       WK-GOLDSTD-STATUS
017200               STOP RUN
017300           END-IF.
017400       0110-EXIT.
017500           EXIT.
017600      *
017700       0190-CLOSE-FILES.
017800           CLOSE MATCHIN GOLDSTD EVALDET PRINTRPT.
017900       0190-EXIT.
018000           EXIT.
018100      *
018200      * =================================================================
018300      * CARICAMENTO INDICE GOLDEN STANDARD IN MEMORIA
018400      * =================================================================
018500       0200-LOAD-GOLD-INDEX.
018600           MOVE ZERO TO GLDT-TOTAL.
018700           PERFORM 0210-READ-GOLDSTD THRU 0210-EXIT.
018800           PERFORM 0220-LOAD-ONE-GOLD THRU 0220-EXIT
018900               UNTIL WK-GOLDSTD-EOF OR GLDT-TOTAL = 20000.
019000       0200-EXIT.
019100           EXIT.
019200      *
019300       0210-READ-GOLDSTD.
019400           READ GOLDSTD
019500               AT END SET WK-GOLDSTD-EOF TO TRUE
019600           END-READ.
019700       0210-EXIT.
019800           EXIT.
019900      *
020000       0220-LOAD-ONE-GOLD.
020100      * le chiavi duplicate nel file sorgente sono ammesse: la riga
020200      * piu' avanti nel file vince, quindi qui si accoda soltanto,
020300      * e la ricerca (0420) scandisce l'intera tabella tenendo
020400      * l'ultima corrispondenza trovata.
020500           ADD 1 TO GLDT-TOTAL.
020600           MOVE GLD-SPEAKER-RAW-F   TO GLDT-KEY-SPEAKER(GLDT-IDX).
020700           MOVE GLD-EVENT-DATE-F    TO GLDT-KEY-DATE(GLDT-IDX).
020800           MOVE GLD-CORRECT-NAME-F  TO GLDT-CORRECT-NAME(GLDT-IDX).
020900           PERFORM 0210-READ-GOLDSTD THRU 0210-EXIT.
021000       0220-EXIT.
021100           EXIT.
021200      *
021300      * =================================================================
021400      * CICLO PRINCIPALE SU MATCH-RESULTS
021500      * =================================================================
021600       0300-PROCESS-RESULTS.
021700           PERFORM 0310-READ-MATCHIN THRU 0310-EXIT.
021800           PERFORM 0320-PROCESS-ONE-RESULT THRU 0320-EXIT
021900               UNTIL WK-MATCHIN-EOF.
022000       0300-EXIT.
022100           EXIT.
022200      *
022300       0310-READ-MATCHIN.
022400           READ MATCHIN
022500               AT END SET WK-MATCHIN-EOF TO TRUE
022600           END-READ.
022700       0310-EXIT.
022800           EXIT.
022900      *
023000       0320-PROCESS-ONE-RESULT.
023100           PERFORM 0400-FIND-GOLD-ENTRY THRU 0400-EXIT.
023200           IF WK-FOUND
023300               PERFORM 0500-CLASSIFY-ONE-ROW THRU 0500-EXIT
023400               PERFORM 0600-WRITE-ONE-DETAIL THRU 0600-EXIT
023500           END-IF.
023600           PERFORM 0310-READ-MATCHIN THRU 0310-EXIT.
023700       0320-EXIT.
023800           EXIT.
023900      *
024000      * =================================================================
024100      * RICERCA CHIAVE NEL GOLDEN STANDARD (ultima occorrenza vince)
024200      * =================================================================
024300       0400-FIND-GOLD-ENTRY.
024400           SET WK-FOUND-SW TO 'N'.
024500           MOVE ZERO TO WK-LAST-HIT.
024600           MOVE SPACE TO RESKEY-FLAT.
024700           MOVE RES-SPEAKER-RAW TO RESKEY-SPEAKER.
024800           MOVE RES-EVENT-DATE  TO RESKEY-DATE.
024900           IF GLDT-TOTAL > 0
025000               SET GLDT-IDX TO 1
025100               PERFORM 0410-TEST-ONE-GOLD THRU 0410-EXIT
025200                   UNTIL GLDT-IDX > GLDT-TOTAL
025300           END-IF.
025400           IF WK-LAST-HIT > 0
025500               SET GLDT-IDX TO WK-LAST-HIT
025600               MOVE GLDT-CORRECT-NAME(GLDT-IDX) TO CMP-CORRECT-RAW
025700               SET WK-FOUND TO TRUE
025800           END-IF.
025900       0400-EXIT.
026000           EXIT.
026100      *
026200       0410-TEST-ONE-GOLD.
026300           IF GLDT-KEY(GLDT-IDX) = RESKEY-COMBINED
026400               SET WK-LAST-HIT TO GLDT-IDX
026500           END-IF.
026600           SET GLDT-IDX UP BY 1.
026700       0410-EXIT.
026800           EXIT.
026900      *
027000      * =================================================================
027100      * CLASSIFICAZIONE DELLA RIGA (TP / TN / WRONG-MATCH / FP / MISSED)
027200      * =================================================================
027300       0500-CLASSIFY-ONE-ROW.
027400           MOVE RES-MATCHED-NAME(1:40)  TO CMP-PREDICTED-RAW.
027500           PERFORM 0510-TRIM-AND-FLAG THRU 0510-EXIT.
027600           EVALUATE TRUE
027700               WHEN CMP-PREDICTED-BLANK AND CMP-CORRECT-BLANK
027800                   MOVE 'TRUE-NEGATIVE' TO CMP-RESULT-CODE
027900                   ADD 1 TO EVS-N-TN
028000               WHEN NOT CMP-PREDICTED-BLANK AND NOT CMP-CORRECT-BLANK
028100                   PERFORM 0520-UPPERCASE-BOTH THRU 0520-EXIT
028200                   IF CMP-PREDICTED-UC-2 = CMP-CORRECT-UC-2
028300                       MOVE 'TRUE-POSITIVE' TO CMP-RESULT-CODE
028400                       ADD 1 TO EVS-N-TP
028500                   ELSE
028600                       MOVE 'WRONG-MATCH' TO CMP-RESULT-CODE
028700                       ADD 1 TO EVS-N-FP
028800                       ADD 1 TO EVS-N-FN
028900                   END-IF
029000               WHEN CMP-PREDICTED-BLANK AND NOT CMP-CORRECT-BLANK
029100                   MOVE 'MISSED' TO CMP-RESULT-CODE
029200                   ADD 1 TO EVS-N-FN
029300               WHEN OTHER
029400                   MOVE 'FALSE-POSITIVE' TO CMP-RESULT-CODE
029500                   ADD 1 TO EVS-N-FP
029600           END-EVALUATE.
029700           ADD 1 TO EVS-N-TOTAL.
029800       0500-EXIT.
029900           EXIT.
030000      *
030100       0510-TRIM-AND-FLAG.
030200           MOVE 'N' TO CMP-PREDICTED-BLANK-SW.
030300           MOVE 'N' TO CMP-CORRECT-BLANK-SW.
030400           IF CMP-PREDICTED-RAW = SPACE
030500               SET CMP-PREDICTED-BLANK TO TRUE
030600           END-IF.
030700           IF CMP-CORRECT-RAW = SPACE
030800               SET CMP-CORRECT-BLANK TO TRUE
030900           END-IF.
031000       0510-EXIT.
031100           EXIT.
031200      *
031300       0520-UPPERCASE-BOTH.
031400           MOVE CMP-PREDICTED-RAW      TO CMP-PREDICTED-UC-2.
031500           MOVE CMP-CORRECT-RAW        TO CMP-CORRECT-UC-2.
031600           INSPECT CMP-PREDICTED-UC-2
031700               CONVERTING WK-LOWER-ALPHABET TO WK-UPPER-ALPHABET.
031800           INSPECT CMP-CORRECT-UC-2
031900               CONVERTING WK-LOWER-ALPHABET TO WK-UPPER-ALPHABET.
032000       0520-EXIT.
032100           EXIT.
032200      *
032300      * =================================================================
032400      * SCRITTURA RIGA DI DETTAGLIO (EVAL-DETAILS)
032500      * =================================================================
032600       0600-WRITE-ONE-DETAIL.
032700           MOVE SPACE                  TO EVALDET-REC.
032800           MOVE RES-SPEAKER-RAW        TO EVD-SPEAKER-RAW-F.
032900           MOVE RES-EVENT-DATE         TO EVD-EVENT-DATE-F.
033000           MOVE CMP-PREDICTED-RAW      TO EVD-PREDICTED-NAME-F.
033100           MOVE CMP-CORRECT-RAW        TO EVD-CORRECT-NAME-F.
033200           MOVE CMP-RESULT-CODE        TO EVD-RESULT-CODE-F.
033300           WRITE EVALDET-REC.
033400       0600-EXIT.
033500           EXIT.
033600      *
033700      * =================================================================
033800      * CALCOLO PRECISION / RECALL / F1 (4 decimali, arrotondato)
033900      * =================================================================
034000       0900-COMPUTE-RATIOS.
034100           MOVE ZERO TO EVS-PRECISION EVS-RECALL EVS-F1.
034200           IF (EVS-N-TP + EVS-N-FP) > 0
034300               COMPUTE EVS-PRECISION ROUNDED =
034400                   EVS-N-TP / (EVS-N-TP + EVS-N-FP)
034500           END-IF.
034600           IF (EVS-N-TP + EVS-N-FN) > 0
034700               COMPUTE EVS-RECALL ROUNDED =
034800                   EVS-N-TP / (EVS-N-TP + EVS-N-FN)
034900           END-IF.
035000           IF (EVS-PRECISION + EVS-RECALL) > 0
035100               COMPUTE EVS-F1 ROUNDED =
035200                   2 * EVS-PRECISION * EVS-RECALL /
035300                   (EVS-PRECISION + EVS-RECALL)
035400           END-IF.
035500       0900-EXIT.
035600           EXIT.
035700      *
035800      * =================================================================
035900      * STAMPA RIEPILOGO DI VALUTAZIONE
036000      * =================================================================
036100       0950-SHOW-SUMMARY.
036200           MOVE SPACE TO X61-PRINT-LINE.
036300           MOVE '1X61E001 - RIEPILOGO VALUTAZIONE ABBINAMENTO DIBATTITI'
036400                                TO PL-TEXT.
036500           WRITE PRINTRPT-REC FROM X61-PRINT-LINE.
036600           MOVE SPACE TO X61-PRINT-LINE.
036700           STRING 'TOTALE VALUTATE ' EVS-N-TOTAL
036800                  '  TP ' EVS-N-TP
036900                  '  TN ' EVS-N-TN
037000                  '  FP ' EVS-N-FP
037100                  '  FN ' EVS-N-FN
037200               DELIMITED BY SIZE INTO PL-TEXT.
037300           WRITE PRINTRPT-REC FROM X61-PRINT-LINE.
037400           MOVE SPACE TO X61-PRINT-LINE.
037500           STRING 'PRECISION ' EVS-PRECISION
037600                  '  RECALL ' EVS-RECALL
037700                  '  F1 ' EVS-F1
037800               DELIMITED BY SIZE INTO PL-TEXT.
037900           WRITE PRINTRPT-REC FROM X61-PRINT-LINE.
038000           DISPLAY 'X61E001 TOTALE VALUTATE..: ' EVS-N-TOTAL.
038100           DISPLAY 'X61E001 TRUE-POSITIVE....: ' EVS-N-TP.
038200           DISPLAY 'X61E001 TRUE-NEGATIVE....: ' EVS-N-TN.
038300           DISPLAY 'X61E001 FALSE-POSITIVE...: ' EVS-N-FP.
038400           DISPLAY 'X61E001 FALSE-NEGATIVE...: ' EVS-N-FN.
038500           DISPLAY 'X61E001 PRECISION........: ' EVS-PRECISION.
038600           DISPLAY 'X61E001 RECALL...........: ' EVS-RECALL.
038700           DISPLAY 'X61E001 F1...............: ' EVS-F1.
038800       0950-EXIT.
038900           EXIT.
