000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    X61NTS01.
000400       AUTHOR.        BORTOLI.
000500       INSTALLATION.  CENTRO ELABORAZIONE DATI - SETTORE BATCH.
000600       DATE-WRITTEN.  02/04/1991.
000700       DATE-COMPILED.
000800       SECURITY.      USO INTERNO.
000900      *----------------------------------------------------------------
001000      * X61NTS01
001100      * **++ suite di collaudo per X61N001 (NORMALIZER): legge casi di
001200      *      prova da TCIN, per ciascuno invoca la funzione '1'
001300      *      (classifica+normalizza) e confronta categoria, nome
001400      *      normalizzato e circoscrizione con i valori attesi. Nata
001500      *      per il collaudo della tabella accenti dopo il passaggio
001600      *      dei verbali su nastro esteso (rich. comitato trascrizioni).
001700      *----------------------------------------------------------------
001800      * STORICO MODIFICHE
001900      *   02/04/91 BRT   PRIMA STESURA
002000      *   14/10/92 BRT   aggiunto confronto circoscrizione estratta
002100      *                  (prima si controllava solo nome normalizzato)
002200      *   03/12/98 GRE   Y2K - nessun campo data nei casi di prova,
002300      *                  nessuna modifica necessaria
002400      *   22/02/99 GRE   Y2K - ricontrollo di chiusura progetto, OK
002500      *   09/03/01 LMB   percentuale di superamento nel riepilogo finale
002600      *                  (rich. responsabile collaudo)
002700      *----------------------------------------------------------------
002800       ENVIRONMENT DIVISION.
002900      *
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER.    IBM-370.
003200       OBJECT-COMPUTER.    IBM-370.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM
003500           CLASS X61-DIGIT IS '0' THRU '9'
003600           UPSI-0.
003700      *
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000           SELECT TCIN     ASSIGN TO TCIN
004100                           ORGANIZATION IS SEQUENTIAL
004200                           FILE STATUS IS WK-TCIN-STATUS.
004300      *
004400       DATA DIVISION.
004500      *
004600       FILE SECTION.
004700       FD  TCIN
004800           RECORDING MODE IS F
004900           LABEL RECORDS ARE STANDARD.
005000       01  TCIN-REC.
005100           05  TCIN-DESCRIPTION        PIC X(40).
005200           05  FILLER                  PIC X(1).
005300           05  TCIN-RAW-INPUT          PIC X(60).
005400           05  FILLER                  PIC X(1).
005500           05  TCIN-EXPECTED-CATEGORY  PIC X(8).
005600           05  FILLER                  PIC X(1).
005700           05  TCIN-EXPECTED-NAME      PIC X(40).
005800           05  FILLER                  PIC X(1).
005900           05  TCIN-EXPECTED-DISTRICT  PIC X(30).
006000           05  FILLER                  PIC X(18).
006100      *
006200      * ---  vista grezza del record di collaudo (per la stampa di
006300      *      diagnostica quando un confronto fallisce)  ----------------
006400       01  TCIN-REC-FLAT REDEFINES TCIN-REC
006500                                   PIC X(200).
006600      *
006700       WORKING-STORAGE SECTION.
006800       01  WK-FILE-STATUSES.
006900           05  WK-TCIN-STATUS          PIC X(2) VALUE SPACE.
007000               88  WK-TCIN-OK             VALUE '00'.
007100               88  WK-TCIN-EOF            VALUE '10'.
007200      *
007300       01  WK-COUNTERS.
007400           05  TC-TOTAL-CTR            PIC 9(5) COMP VALUE ZERO.
007500           05  TC-PASSED-CTR           PIC 9(5) COMP VALUE ZERO.
007600           05  TC-FAILED-CTR           PIC 9(5) COMP VALUE ZERO.
007700      *
007800       COPY X61NRM.
007900      *
008000      * ---  esito effettivo della CALL, per il confronto con l'atteso -
008100       01  WK-ACTUAL-RESULT.
008200           05  WK-ACTUAL-CATEGORY      PIC X(8)  VALUE SPACE.
008300           05  WK-ACTUAL-NAME          PIC X(40) VALUE SPACE.
008400           05  WK-ACTUAL-DISTRICT      PIC X(30) VALUE SPACE.
008500      *
008600      * ---  bandierine di confronto per campo, compattate in un solo
008700      *      byte-gruppo secondo l'uso del reparto collaudo  -----------
008800       01  WK-CHECK-FLAGS-X            PIC X(3)  VALUE 'YYY'.
008900       01  WK-CHECK-FLAGS REDEFINES WK-CHECK-FLAGS-X.
009000           05  WK-CAT-FLAG             PIC X.
009100               88  WK-CAT-OK              VALUE 'Y'.
009200           05  WK-NAME-FLAG            PIC X.
009300               88  WK-NAME-OK             VALUE 'Y'.
009400           05  WK-DIST-FLAG            PIC X.
009500               88  WK-DIST-OK             VALUE 'Y'.
009600      *
009700       01  WK-TEST-CASE-SW             PIC X     VALUE 'P'.
009800           88  TEST-CASE-PASSED           VALUE 'P'.
009900           88  TEST-CASE-FAILED           VALUE 'F'.
010000      *
010100      * ---  percentuale di superamento del riepilogo finale, con vista
010200      *      intera residua dal vecchio tabulato a colonne fisse  ------
010300       01  WK-PASS-PCT                 PIC 9(3)V99 VALUE ZERO.
010400       01  WK-PASS-PCT-INT REDEFINES WK-PASS-PCT
010500                                      PIC 9(5).
010600      *
010700       LOCAL-STORAGE SECTION.
010800      **
010900       LINKAGE SECTION.
011000      **
011100       PROCEDURE DIVISION.
011200      *
011300       0100-MAIN.
011400           DISPLAY ' ********* X61NTS01 INIZIO COLLAUDO *********'.
011500           PERFORM 0110-OPEN-FILES THRU 0110-EXIT.
011600           PERFORM 0200-READ-TCIN THRU 0200-EXIT.
011700           PERFORM 0300-EXECUTE-TEST-CASE THRU 0300-EXIT
011800               UNTIL WK-TCIN-EOF.
011900           PERFORM 0190-CLOSE-FILES THRU 0190-EXIT.
012000           PERFORM 0900-SHOW-STATISTICS THRU 0900-EXIT.
012100           DISPLAY ' ********** X61NTS01 FINE COLLAUDO **********'.
012200           IF TC-FAILED-CTR NOT = ZERO
012300               MOVE 12 TO RETURN-CODE
012400           END-IF.
012500           STOP RUN.
012600      *
012700       0110-OPEN-FILES.
012800           OPEN INPUT TCIN.
012900           IF NOT WK-TCIN-OK
013000               DISPLAY 'X61NTS01 - ERRORE APERTURA TCIN ST='
013100                       WK-TCIN-STATUS
013200               MOVE 8 TO RETURN-CODE
013300               GOBACK
013400           END-IF.
013500       0110-EXIT.
013600           EXIT.
013700      *
013800       0190-CLOSE-FILES.
013900           CLOSE TCIN.
014000       0190-EXIT.
014100           EXIT.
014200      *
014300       0200-READ-TCIN.
014400           READ TCIN
014500               AT END SET WK-TCIN-EOF TO TRUE
014600           END-READ.
014700       0200-EXIT.
014800           EXIT.
014900      *
015000      * =================================================================
015100      * ESECUZIONE DI UN CASO DI PROVA
015200      * =================================================================
015300       0300-EXECUTE-TEST-CASE.
015400           ADD 1 TO TC-TOTAL-CTR.
015500           PERFORM 0310-SET-CALL-INPUT THRU 0310-EXIT.
015600           CALL 'X61N001' USING X61N-LINK-AREA
015700               ON EXCEPTION
015800                   PERFORM 0390-RAISE-CALL-ERROR THRU 0390-EXIT
015900               NOT ON EXCEPTION
016000                   PERFORM 0320-CHECK-RESULT THRU 0320-EXIT
016100           END-CALL.
016200           PERFORM 0330-SHOW-TEST-CASE-RESULT THRU 0330-EXIT.
016300           PERFORM 0200-READ-TCIN THRU 0200-EXIT.
016400       0300-EXIT.
016500           EXIT.
016600      *
016700       0310-SET-CALL-INPUT.
016800           SET X61N-FN-CLASSIFY-NORMALIZE TO TRUE.
016900           MOVE SPACE              TO X61N-RAW-IN.
017000           MOVE TCIN-RAW-INPUT     TO X61N-RAW-IN(1:60).
017100       0310-EXIT.
017200           EXIT.
017300      *
017400      * =================================================================
017500      * CONFRONTO ESITO ATTUALE CON ESITO ATTESO
017600      * =================================================================
017700       0320-CHECK-RESULT.
017800           MOVE X61N-CATEGORY-OUT  TO WK-ACTUAL-CATEGORY.
017900           MOVE X61N-NAME-OUT      TO WK-ACTUAL-NAME.
018000           MOVE X61N-DISTRICT-OUT  TO WK-ACTUAL-DISTRICT.
018100           MOVE 'YYY'              TO WK-CHECK-FLAGS-X.
018200           IF WK-ACTUAL-CATEGORY NOT = TCIN-EXPECTED-CATEGORY
018300               MOVE 'N' TO WK-CAT-FLAG
018400           END-IF.
018500           IF WK-ACTUAL-NAME NOT = TCIN-EXPECTED-NAME
018600               MOVE 'N' TO WK-NAME-FLAG
018700           END-IF.
018800           IF WK-ACTUAL-DISTRICT NOT = TCIN-EXPECTED-DISTRICT
018900               MOVE 'N' TO WK-DIST-FLAG
019000           END-IF.
019100           IF WK-CAT-OK AND WK-NAME-OK AND WK-DIST-OK
019200               SET TEST-CASE-PASSED TO TRUE
019300           ELSE
019400               SET TEST-CASE-FAILED TO TRUE
019500           END-IF.
019600       0320-EXIT.
019700           EXIT.
019800      *
019900       0330-SHOW-TEST-CASE-RESULT.
020000           IF TEST-CASE-PASSED
020100               ADD 1 TO TC-PASSED-CTR
020200               DISPLAY '---> CASO ' TC-TOTAL-CTR ' -SUPERATO-'
020300           ELSE
020400               ADD 1 TO TC-FAILED-CTR
020500               DISPLAY ' '
020600               DISPLAY '!!-> CASO ' TC-TOTAL-CTR ' -FALLITO- <-!!'
020700               DISPLAY TCIN-DESCRIPTION
020800               IF NOT WK-CAT-OK
020900                   DISPLAY 'CATEGORIA ATTESA  : ' TCIN-EXPECTED-CATEGORY
021000                   DISPLAY 'CATEGORIA OTTENUTA: ' WK-ACTUAL-CATEGORY
021100               END-IF
021200               IF NOT WK-NAME-OK
021300                   DISPLAY 'NOME ATTESO       : ' TCIN-EXPECTED-NAME
021400                   DISPLAY 'NOME OTTENUTO     : ' WK-ACTUAL-NAME
021500               END-IF
021600               IF NOT WK-DIST-OK
021700                   DISPLAY 'DISTRETTO ATTESO  : ' TCIN-EXPECTED-DISTRICT
021800                   DISPLAY 'DISTRETTO OTTENUTO: ' WK-ACTUAL-DISTRICT
021900               END-IF
022000               DISPLAY 'RECORD  : ' TCIN-REC-FLAT
022100               DISPLAY ' '
022200           END-IF.
022300       0330-EXIT.
022400           EXIT.
022500      *
022600       0390-RAISE-CALL-ERROR.
022700           DISPLAY 'X61NTS01 - ECCEZIONE NELLA CALL A X61N001'.
022800           SET TEST-CASE-FAILED TO TRUE.
022900           MOVE 'N' TO WK-CAT-FLAG WK-NAME-FLAG WK-DIST-FLAG.
023000       0390-EXIT.
023100           EXIT.
023200      *
023300      * =================================================================
023400      * RIEPILOGO FINALE DEL COLLAUDO
023500      * =================================================================
023600       0900-SHOW-STATISTICS.
023700           MOVE ZERO TO WK-PASS-PCT.
023800           IF TC-TOTAL-CTR > 0
023900               COMPUTE WK-PASS-PCT ROUNDED =
024000                   TC-PASSED-CTR * 100 / TC-TOTAL-CTR
024100           END-IF.
024200           DISPLAY ' '.
024300           DISPLAY '******** RIEPILOGO SUITE DI COLLAUDO ********'.
024400           DISPLAY '* CASI TOTALI : ' TC-TOTAL-CTR.
024500           DISPLAY '* SUPERATI    : ' TC-PASSED-CTR.
024600           DISPLAY '* FALLITI     : ' TC-FAILED-CTR.
024700           DISPLAY '* PERCENTUALE : ' WK-PASS-PCT.
024800           DISPLAY '**********************************************'.
024900           DISPLAY ' '.
025000       0900-EXIT.
025100           EXIT.
