000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    X61M001.
000400       AUTHOR.        ALAIMO.
000500       INSTALLATION.  CENTRO ELABORAZIONE DATI - SETTORE BATCH.
000600       DATE-WRITTEN.  02/04/1987.
000700       DATE-COMPILED.
000800       SECURITY.      USO INTERNO.
000900      *----------------------------------------------------------------
001000      * X61M001
001100      * **++ job batch principale del sottosistema X61 "abbinamento
001200      *      dibattiti": legge il CORPUS dei turni di parola dei
001300      *      dibattiti dell'Assemblea, per ciascun turno classifica e
001400      *      normalizza l'oratore (CALL X61N001), risolve la
001500      *      legislatura dalla data seduta (CALL X61L001) e, per le
001600      *      persone, cerca l'abbinamento nel ruolo dei deputati di
001700      *      quella legislatura secondo la cascata deterministico /
001800      *      fuzzy / contestuale. Scrive MATCH-RESULTS nell'ordine
001900      *      originale del CORPUS e stampa i totali di controllo per
002000      *      livello di abbinamento.
002100      *----------------------------------------------------------------
002200      * STORICO MODIFICHE
002300      *   02/04/87 ALAI  PRIMA STESURA - cascata deterministico/fuzzy
002400      *   18/05/87 ALAI  aggiunta deroga per circoscrizione (district)
002500      *   09/07/87 ALAI  indice per legislatura messo in cache (prima
002600      *                  veniva ricostruito ad ogni riga del CORPUS)
002700      *   22/10/88 BRT   punteggio fuzzy cognome: pesi rivisti secondo
002800      *                  tabella del comitato metodologia (NA-097)
002900      *   14/11/90 BRT   passaggio contestuale per giorno introdotto,
003000      *                  vedi rich. commissione trascrizioni NA-204
003100      *   06/03/91 BRT   deduplica candidati fuzzy per nome pieno,
003200      *                  tiene l'ultimo della tabella (prima il primo)
003300      *   25/02/93 BRT   indice altri-nomi: split su ";" con tabella
003400      *                  di lavoro comune a X61N-NORMALIZE-MEMBER-NAME
003500      *   03/12/98 GRE   Y2K - tutte le date gia' AAAA-MM-GG, nessuna
003600      *                  modifica necessaria a questo programma
003700      *   22/02/99 GRE   Y2K - ricontrollo di chiusura progetto, OK
003800      *   11/05/01 LMB   soglia di abbinamento fuzzy (T) esposta come
003900      *                  costante WK-MATCH-THRESHOLD invece di literal
004000      *   30/09/04 LMB   riga di stampa totali allineata al nuovo
004100      *                  tabulato richiesto dalla direzione (8 livelli)
004200      *----------------------------------------------------------------
004300       ENVIRONMENT DIVISION.
004400      *
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER.    IBM-370.
004700       OBJECT-COMPUTER.    IBM-370.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM
005000           CLASS X61-DIGIT IS '0' THRU '9'
005100           UPSI-0.
005200      *
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500           SELECT CORPUS   ASSIGN TO CORPUS
005600                           ORGANIZATION IS SEQUENTIAL
005700                           FILE STATUS IS WK-CORPUS-STATUS.
005800           SELECT MBRTAB   ASSIGN TO MBRTAB
005900                           ORGANIZATION IS SEQUENTIAL
006000                           FILE STATUS IS WK-MBRTAB-STATUS.
006100           SELECT MATCHOUT ASSIGN TO MATCHOUT
006200                           ORGANIZATION IS SEQUENTIAL
006300                           FILE STATUS IS WK-MATCHOUT-STATUS.
006400           SELECT PRINTRPT ASSIGN TO PRINTRPT
006500                           ORGANIZATION IS SEQUENTIAL
006600                           FILE STATUS IS WK-PRINTRPT-STATUS.
006700      *
006800       DATA DIVISION.
006900      *
007000       FILE SECTION.
007100       FD  CORPUS
007200           RECORDING MODE IS F
007300           LABEL RECORDS ARE STANDARD.
007400           COPY X61CORP.
007500      *
007600       FD  MBRTAB
007700           RECORDING MODE IS F
007800           LABEL RECORDS ARE STANDARD.
007900       01  MBRTAB-REC.
008000           05  MBR-LEGISLATURE-ID-F    PIC 9(3).
008100           05  MBR-FULL-NAME-F         PIC X(40).
008200           05  MBR-OTHER-NAMES-F       PIC X(80).
008300           05  MBR-PARTY-ID-F          PIC X(10).
008400           05  MBR-GENDER-F            PIC X(1).
008500           05  MBR-DISTRICT-ID-F       PIC X(30).
008600      *
008700       FD  MATCHOUT
008800           RECORDING MODE IS F
008900           LABEL RECORDS ARE STANDARD.
009000           COPY X61RES.
009100      *
009200       FD  PRINTRPT
009300           RECORDING MODE IS F
009400           LABEL RECORDS ARE STANDARD.
009500       01  PRINTRPT-REC                PIC X(132).
009600      *
009700       WORKING-STORAGE SECTION.
009800       01  WK-FILE-STATUSES.
009900           05  WK-CORPUS-STATUS        PIC X(2) VALUE SPACE.
010000               88  WK-CORPUS-OK           VALUE '00'.
010100               88  WK-CORPUS-EOF          VALUE '10'.
010200           05  WK-MBRTAB-STATUS        PIC X(2) VALUE SPACE.
010300               88  WK-MBRTAB-OK           VALUE '00'.
010400               88  WK-MBRTAB-EOF          VALUE '10'.
010500           05  WK-MATCHOUT-STATUS      PIC X(2) VALUE SPACE.
010600               88  WK-MATCHOUT-OK         VALUE '00'.
010700           05  WK-PRINTRPT-STATUS      PIC X(2) VALUE SPACE.
010800               88  WK-PRINTRPT-OK         VALUE '00'.
010900      *
011000       01  WK-CONSTANTS.
011100           05  WK-MATCH-THRESHOLD      PIC 9(3)V99 VALUE 85.00.
011200      *
011300       01  WK-SUBSCRIPTS.
011400           05  WK-OI                   PIC 9(5) COMP VALUE ZERO.
011500           05  WK-OJ                   PIC 9(5) COMP VALUE ZERO.
011600           05  WK-CI                   PIC 9(3) COMP VALUE ZERO.
011700      *
011800       01  WK-FOUND-SW                 PIC X    VALUE 'N'.
011900           88  WK-FOUND                   VALUE 'Y'.
012000       01  WK-SECOND-FOUND-SW          PIC X    VALUE 'N'.
012100           88  WK-SECOND-FOUND             VALUE 'Y'.
012200      *
012300       COPY X61MBR.
012400       COPY X61EVS.
012500      *
012600      * ---  risultati del CORPUS in memoria, un elemento per riga  ----
012700      *      tenuti qui per consentire il passaggio contestuale per
012800      *      giorno dopo che tutto il CORPUS e' stato letto e
012900      *      abbinato, preservando l'ordine di ingresso originale.
013000       01  X61M-RESULTS-TB.
013100           05  RSLT-TOTAL              PIC 9(7) COMP VALUE ZERO.
013200           05  RSLT-ENTRY OCCURS 0 TO 20000 TIMES
013300                         DEPENDING ON RSLT-TOTAL
013400                         INDEXED BY RSLT-IDX.
013500               10  RSLT-SPEAKER-RAW    PIC X(60).
013600               10  RSLT-EVENT-DATE     PIC X(10).
013700               10  RSLT-CATEGORY       PIC X(8).
013800               10  RSLT-NORM-NAME      PIC X(40).
013900               10  RSLT-LEGISLATURE    PIC 9(3).
014000               10  RSLT-MATCHED-NAME   PIC X(80).
014100               10  RSLT-PARTY-ID       PIC X(10).
014200               10  RSLT-GENDER         PIC X(1).
014300               10  RSLT-DISTRICT-ID    PIC X(30).
014400               10  RSLT-MATCH-LEVEL    PIC X(13).
014500               10  RSLT-MATCH-SCORE    PIC 9(3)V9(2).
014600           05  FILLER                  PIC X(6) VALUE SPACE.
014700      *
014800      * ---  contatori del tabulato di fine job per livello  -----------
014900       01  X61M-LEVEL-TOTALS.
015000           05  LVL-DETERMINISTIC       PIC 9(7) COMP VALUE ZERO.
015100           05  LVL-FUZZY               PIC 9(7) COMP VALUE ZERO.
015200           05  LVL-CONTEXTUAL          PIC 9(7) COMP VALUE ZERO.
015300           05  LVL-AMBIGUOUS           PIC 9(7) COMP VALUE ZERO.
015400           05  LVL-ROLE                PIC 9(7) COMP VALUE ZERO.
015500           05  LVL-CROWD               PIC 9(7) COMP VALUE ZERO.
015600           05  LVL-EMPTY               PIC 9(7) COMP VALUE ZERO.
015700           05  LVL-UNMATCHED           PIC 9(7) COMP VALUE ZERO.
015800           05  LVL-GRAND-TOTAL         PIC 9(7) COMP VALUE ZERO.
015900      *
016000      * ---  area parametri per la CALL di normalizzazione  ------------
016100       COPY X61NRM.
016200      *
016300      * ---  area parametri per la CALL di risoluzione legislatura  ----
016400       01  X61M-LEG-LINK.
016500           05  LEGL-EVENT-DATE-IN      PIC X(10).
016600           05  LEGL-LEGISLATURE-OUT    PIC 9(3).
016700           05  FILLER                  PIC X(10) VALUE SPACE.
016800      *
016900      * ---  campi di lavoro per il ciclo di abbinamento atomico  ------
017000       01  X61M-MATCH-WORK.
017100           05  MW-SPEAKER-NORM         PIC X(40).
017200           05  MW-DISTRICT-NORM        PIC X(30).
017300           05  MW-IS-SINGLE-TOKEN-SW   PIC X     VALUE 'N'.
017400               88  MW-IS-SINGLE-TOKEN     VALUE 'Y'.
017500           05  MW-BEST-SCORE           PIC 9(3)V99 VALUE ZERO.
017600           05  MW-BEST-IDX             PIC 9(5) COMP VALUE ZERO.
017700           05  MW-WORK-SCORE           PIC 9(3)V99 VALUE ZERO.
017800           05  MW-DIST-HIT-COUNT       PIC 9(3) COMP VALUE ZERO.
017900           05  MW-DIST-FIRST-IDX       PIC 9(5) COMP VALUE ZERO.
018000           05  MW-RESULT-NAME          PIC X(80) VALUE SPACE.
018100           05  MW-RESULT-PARTY         PIC X(10) VALUE SPACE.
018200           05  MW-RESULT-GENDER        PIC X(1)  VALUE SPACE.
018300           05  MW-RESULT-DISTRICT      PIC X(30) VALUE SPACE.
018400           05  MW-RESULT-LEVEL         PIC X(13) VALUE SPACE.
018500           05  MW-RESULT-SCORE         PIC 9(3)V99 VALUE ZERO.
018600      *
018700      * ---  lista ordinata dei candidati nome pieno (per AMBIGUOUS) ---
018800       01  X61M-CAND-NAMES.
018900           05  CN-TOTAL                PIC 9(3) COMP VALUE ZERO.
019000           05  CN-NAME OCCURS 200 TIMES PIC X(40) VALUE SPACE.
019100           05  CN-PARTY OCCURS 200 TIMES PIC X(10) VALUE SPACE.
019200           05  CN-GENDER OCCURS 200 TIMES PIC X(1) VALUE SPACE.
019300      *
019400      * ---  campi di lavoro generici di scorrimento stringa  ----------
019500       01  WK-SCAN-FIELD                PIC X(80) VALUE SPACE.
019600       01  WK-SCAN-MAXLEN               PIC 9(3) COMP VALUE ZERO.
019700       01  WK-SCAN-POS                  PIC 9(3) COMP VALUE ZERO.
019800       01  WK-SCAN-LSTART                PIC 9(3) COMP VALUE ZERO.
019900       01  WK-TOKEN-COUNT                PIC 9(2) COMP VALUE ZERO.
020000      *
020100      * ---  primitive di similitudine (nessuna FUNCTION intrinseca) ---
020200       01  X61M-FUZZY-WORK.
020300           05  FW-STR-A                PIC X(40) VALUE SPACE.
020400           05  FW-STR-A-LEN            PIC 9(2) COMP VALUE ZERO.
020500           05  FW-STR-B                PIC X(40) VALUE SPACE.
020600           05  FW-STR-B-LEN            PIC 9(2) COMP VALUE ZERO.
020700           05  FW-RATIO-RESULT         PIC 9(3)V99 VALUE ZERO.
020800           05  FW-TSR-RESULT           PIC 9(3)V99 VALUE ZERO.
020900           05  FW-PARTIAL-RESULT       PIC 9(3)V99 VALUE ZERO.
021000           05  FW-LCS-M                PIC 9(2) COMP VALUE ZERO.
021100           05  FW-I                    PIC 9(2) COMP VALUE ZERO.
021200           05  FW-J                    PIC 9(2) COMP VALUE ZERO.
021300           05  FW-WSTART                PIC 9(2) COMP VALUE ZERO.
021400           05  FW-WLEN                  PIC 9(2) COMP VALUE ZERO.
021500           05  FW-SHORT-IS-A-SW        PIC X VALUE 'Y'.
021600               88  FW-SHORT-IS-A          VALUE 'Y'.
021700      *
021800      * ---  tabella di programmazione dinamica per la sottosequenza
021900      *      comune massima; COBOL indicizza sempre da 1, quindi la
022000      *      riga/colonna 1 rappresenta qui la riga/colonna zero del
022100      *      confronto (stringa vuota) e la posizione N della stringa
022200      *      occupa la riga/colonna N+1 - vedi 0671/0672/0673  ---------
022300       01  X61M-LCS-DP.
022400           05  LCS-ROW OCCURS 42 TIMES.
022500               10  LCS-COL OCCURS 42 TIMES PIC 9(2) COMP.
022600      *
022700       01  X61M-TOKEN-WORK.
022800           05  TOK-A-TOTAL             PIC 9(2) COMP VALUE ZERO.
022900           05  TOK-A OCCURS 6 TIMES    PIC X(20) VALUE SPACE.
023000           05  TOK-B-TOTAL             PIC 9(2) COMP VALUE ZERO.
023100           05  TOK-B OCCURS 6 TIMES    PIC X(20) VALUE SPACE.
023200           05  TOK-TMP                 PIC X(20) VALUE SPACE.
023300           05  TOK-SRC                 PIC X(40) VALUE SPACE.
023400           05  TOK-SRC-LEN             PIC 9(2) COMP VALUE ZERO.
023500      *
023600       LOCAL-STORAGE SECTION.
023700      **
023800       LINKAGE SECTION.
023900      **
024000       PROCEDURE DIVISION.
024100      *
024200       0100-MAIN.
024300           PERFORM 0110-OPEN-FILES THRU 0110-EXIT.
024400           PERFORM 0200-LOAD-ROSTER THRU 0200-EXIT.
024500           PERFORM 0300-PROCESS-CORPUS THRU 0300-EXIT.
024600           PERFORM 0700-CONTEXTUAL-PASS THRU 0700-EXIT.
024700           PERFORM 0800-WRITE-RESULTS THRU 0800-EXIT.
024800           PERFORM 0900-SHOW-CONTROL-TOTALS THRU 0900-EXIT.
024900           PERFORM 0190-CLOSE-FILES THRU 0190-EXIT.
025000           STOP RUN.
025100      *
025200       0110-OPEN-FILES.
025300           OPEN INPUT  CORPUS.
025400           OPEN INPUT  MBRTAB.
025500           OPEN OUTPUT MATCHOUT.
025600           OPEN OUTPUT PRINTRPT.
025700           IF NOT WK-CORPUS-OK
025800               DISPLAY 'X61M001 - ERRORE APERTURA CORPUS ST='
025900                       WK-CORPUS-STATUS
026000               STOP RUN
026100           END-IF.
026200       0110-EXIT.
026300           EXIT.
026400      *
026500       0190-CLOSE-FILES.
026600           CLOSE CORPUS MBRTAB MATCHOUT PRINTRPT.
026700       0190-EXIT.
026800           EXIT.
026900      *
027000      * =================================================================
027100      * CARICAMENTO RUOLO DEPUTATI (tutte le legislature, in memoria)
027200      * =================================================================
027300       0200-LOAD-ROSTER.
027400           MOVE ZERO TO ROS-TOTAL.
027500           PERFORM 0210-READ-MBRTAB THRU 0210-EXIT.
027600           PERFORM 0220-LOAD-ONE-MEMBER THRU 0220-EXIT
027700               UNTIL WK-MBRTAB-EOF OR ROS-TOTAL = 5000.
027800       0200-EXIT.
027900           EXIT.
028000      *
028100       0210-READ-MBRTAB.
028200           READ MBRTAB
028300               AT END SET WK-MBRTAB-EOF TO TRUE
028400           END-READ.
028500       0210-EXIT.
028600           EXIT.
028700      *
028800       0220-LOAD-ONE-MEMBER.
028900           ADD 1 TO ROS-TOTAL.
029000           MOVE MBR-LEGISLATURE-ID-F  TO ROS-LEGISLATURE-ID(ROS-IDX).
029100           MOVE MBR-FULL-NAME-F       TO ROS-FULL-NAME(ROS-IDX).
029200           MOVE MBR-OTHER-NAMES-F     TO ROS-OTHER-NAMES(ROS-IDX).
029300           MOVE MBR-PARTY-ID-F        TO ROS-PARTY-ID(ROS-IDX).
029400           MOVE MBR-GENDER-F          TO ROS-GENDER(ROS-IDX).
029500           MOVE MBR-DISTRICT-ID-F     TO ROS-DISTRICT-ID(ROS-IDX).
029600           PERFORM 0210-READ-MBRTAB THRU 0210-EXIT.
029700       0220-EXIT.
029800           EXIT.
029900      *
030000      * =================================================================
030100      * CICLO PRINCIPALE SUL CORPUS
030200      * =================================================================
030300       0300-PROCESS-CORPUS.
030400           MOVE ZERO TO LIDX-CACHED-LEG OF X61-LIDX-TB.
030500           PERFORM 0310-READ-CORPUS THRU 0310-EXIT.
030600           PERFORM 0320-PROCESS-ONE-RECORD THRU 0320-EXIT
030700               UNTIL WK-CORPUS-EOF OR RSLT-TOTAL = 20000.
030800       0300-EXIT.
030900           EXIT.
031000      *
031100       0310-READ-CORPUS.
031200           READ CORPUS
031300               AT END SET WK-CORPUS-EOF TO TRUE
031400           END-READ.
031500       0310-EXIT.
031600           EXIT.
031700      *
031800       0320-PROCESS-ONE-RECORD.
031900           ADD 1 TO RSLT-TOTAL.
032000           MOVE COR-SPEAKER-RAW      TO RSLT-SPEAKER-RAW(RSLT-IDX).
032100           MOVE COR-EVENT-DATE       TO RSLT-EVENT-DATE(RSLT-IDX).
032200      *
032300           MOVE '1'                    TO X61N-FUNCTION.
032400           MOVE SPACE                  TO X61N-RAW-IN.
032500           MOVE COR-SPEAKER-RAW      TO X61N-RAW-IN(1:60).
032600           CALL 'X61N001' USING X61N-LINK-AREA.
032700           MOVE X61N-CATEGORY-OUT      TO RSLT-CATEGORY(RSLT-IDX).
032800           MOVE X61N-NAME-OUT          TO RSLT-NORM-NAME(RSLT-IDX).
032900      *
033000           MOVE COR-EVENT-DATE       TO LEGL-EVENT-DATE-IN.
033100           CALL 'X61L001' USING X61M-LEG-LINK.
033200           MOVE LEGL-LEGISLATURE-OUT   TO RSLT-LEGISLATURE(RSLT-IDX).
033300      *
033400           IF RSLT-CATEGORY(RSLT-IDX) = 'PERSON'
033500               IF RSLT-LEGISLATURE(RSLT-IDX) > 0
033600                   IF LIDX-CACHED-LEG OF X61-LIDX-TB NOT =
033700                           RSLT-LEGISLATURE(RSLT-IDX)
033800                       PERFORM 0400-BUILD-LEGIS-INDEX THRU 0400-EXIT
033900                   END-IF
034000                   MOVE X61N-NAME-OUT       TO MW-SPEAKER-NORM
034100                   MOVE X61N-DISTRICT-OUT   TO MW-DISTRICT-NORM
034200                   PERFORM 0500-MATCH-CASCADE THRU 0500-EXIT
034300                   MOVE MW-RESULT-NAME      TO
034400                                      RSLT-MATCHED-NAME(RSLT-IDX)
034500                   MOVE MW-RESULT-PARTY     TO
034600                                      RSLT-PARTY-ID(RSLT-IDX)
034700                   MOVE MW-RESULT-GENDER    TO
034800                                      RSLT-GENDER(RSLT-IDX)
034900                   MOVE MW-RESULT-DISTRICT  TO
035000                                      RSLT-DISTRICT-ID(RSLT-IDX)
035100                   MOVE MW-RESULT-LEVEL     TO
035200                                      RSLT-MATCH-LEVEL(RSLT-IDX)
035300                   MOVE MW-RESULT-SCORE     TO
035400                                      RSLT-MATCH-SCORE(RSLT-IDX)
035500               ELSE
035600                   MOVE SPACE  TO RSLT-MATCHED-NAME(RSLT-IDX)
035700                                  RSLT-PARTY-ID(RSLT-IDX)
035800                                  RSLT-GENDER(RSLT-IDX)
035900                                  RSLT-DISTRICT-ID(RSLT-IDX)
036000                   MOVE 'UNMATCHED'    TO RSLT-MATCH-LEVEL(RSLT-IDX)
036100                   MOVE ZERO           TO RSLT-MATCH-SCORE(RSLT-IDX)
036200               END-IF
036300           ELSE
036400               MOVE SPACE  TO RSLT-MATCHED-NAME(RSLT-IDX)
036500                              RSLT-PARTY-ID(RSLT-IDX)
036600                              RSLT-GENDER(RSLT-IDX)
036700                              RSLT-DISTRICT-ID(RSLT-IDX)
036800               MOVE RSLT-CATEGORY(RSLT-IDX) TO RSLT-MATCH-LEVEL(RSLT-IDX)
036900               MOVE ZERO           TO RSLT-MATCH-SCORE(RSLT-IDX)
037000           END-IF.
037100      *
037200           PERFORM 0310-READ-CORPUS THRU 0310-EXIT.
037300       0320-EXIT.
037400           EXIT.
037500      *
037600      * =================================================================
037700      * COSTRUZIONE INDICE DEPUTATI PER LEGISLATURA (con cache)
037800      * =================================================================
037900       0400-BUILD-LEGIS-INDEX.
038000           MOVE 0 TO LIDX-TOTAL OF X61-LIDX-TB.
038100           IF ROS-TOTAL > 0
038200               SET ROS-IDX TO 1
038300               PERFORM 0410-INDEX-ONE-MEMBER THRU 0410-EXIT
038400                   UNTIL ROS-IDX > ROS-TOTAL
038500                      OR LIDX-TOTAL OF X61-LIDX-TB = 200
038600           END-IF.
038700           MOVE RSLT-LEGISLATURE(RSLT-IDX) TO LIDX-CACHED-LEG
038800                                               OF X61-LIDX-TB.
038900       0400-EXIT.
039000           EXIT.
039100      *
039200       0410-INDEX-ONE-MEMBER.
039300           IF ROS-LEGISLATURE-ID(ROS-IDX) = RSLT-LEGISLATURE(RSLT-IDX)
039400               PERFORM 0420-ADD-INDEX-ENTRY THRU 0420-EXIT
039500           END-IF.
039600           SET ROS-IDX UP BY 1.
039700       0410-EXIT.
039800           EXIT.
039900      *
040000       0420-ADD-INDEX-ENTRY.
040100           ADD 1 TO LIDX-TOTAL OF X61-LIDX-TB.
040200           MOVE ROS-FULL-NAME(ROS-IDX) TO
040300                LIDX-FULL-NAME(LIDX-IDX OF X61-LIDX-TB).
040400           MOVE ROS-PARTY-ID(ROS-IDX)  TO
040500                LIDX-PARTY-ID(LIDX-IDX OF X61-LIDX-TB).
040600           MOVE ROS-GENDER(ROS-IDX)    TO
040700                LIDX-GENDER(LIDX-IDX OF X61-LIDX-TB).
040800           MOVE ROS-DISTRICT-ID(ROS-IDX) TO
040900                LIDX-DISTRICT-ID(LIDX-IDX OF X61-LIDX-TB).
041000      *
041100           MOVE '2'                    TO X61N-FUNCTION.
041200           MOVE SPACE                  TO X61N-RAW-IN.
041300           MOVE ROS-FULL-NAME(ROS-IDX) TO X61N-RAW-IN(1:40).
041400           CALL 'X61N001' USING X61N-LINK-AREA.
041500           MOVE X61N-NAME-OUT          TO
041600                LIDX-NORM-FULL-NAME(LIDX-IDX OF X61-LIDX-TB).
041700      *
041800           MOVE '3'                    TO X61N-FUNCTION.
041900           MOVE SPACE                  TO X61N-RAW-IN.
042000           MOVE X61N-NAME-OUT          TO X61N-RAW-IN(1:40).
042100           CALL 'X61N001' USING X61N-LINK-AREA.
042200           MOVE X61N-NAME-OUT(1:40)    TO
042300                LIDX-NORM-LAST-NAME(LIDX-IDX OF X61-LIDX-TB).
042400      *
042500           MOVE SPACE TO LIDX-NORM-DISTRICT(LIDX-IDX OF X61-LIDX-TB).
042600           IF ROS-DISTRICT-ID(ROS-IDX) NOT = SPACE
042700               MOVE '2'                 TO X61N-FUNCTION
042800               MOVE SPACE               TO X61N-RAW-IN
042900               MOVE ROS-DISTRICT-ID(ROS-IDX) TO X61N-RAW-IN(1:30)
043000               CALL 'X61N001' USING X61N-LINK-AREA
043100               MOVE X61N-NAME-OUT(1:30) TO
043200                    LIDX-NORM-DISTRICT(LIDX-IDX OF X61-LIDX-TB)
043300           END-IF.
043400      *
043500           PERFORM 0430-INDEX-ALT-NAMES THRU 0430-EXIT.
043600       0420-EXIT.
043700           EXIT.
043800      *
043900      * ---  spezza OTHER-NAMES su ";" e normalizza ognuno  -------------
044000       0430-INDEX-ALT-NAMES.
044100           MOVE ZERO TO LIDX-ALT-TOTAL(LIDX-IDX OF X61-LIDX-TB).
044200           IF ROS-OTHER-NAMES(ROS-IDX) NOT = SPACE
044300               MOVE ROS-OTHER-NAMES(ROS-IDX) TO WK-SCAN-FIELD(1:80)
044400               MOVE 1 TO WK-SCAN-POS
044500               PERFORM 0431-SPLIT-ONE-ALT THRU 0431-EXIT
044600                   UNTIL WK-SCAN-POS > 80
044700                      OR LIDX-ALT-TOTAL(LIDX-IDX OF X61-LIDX-TB) = 8
044800           END-IF.
044900       0430-EXIT.
045000           EXIT.
045100      *
045200       0431-SPLIT-ONE-ALT.
045300           MOVE 0 TO WK-SCAN-LSTART.
045400           MOVE WK-SCAN-POS TO WK-SCAN-MAXLEN.
045500           PERFORM 0432-FIND-SEMI THRU 0432-EXIT.
045600           IF WK-SCAN-LSTART > WK-SCAN-POS
045700               MOVE WK-SCAN-FIELD (WK-SCAN-POS :
045800                    WK-SCAN-LSTART - WK-SCAN-POS) TO TOK-SRC
045900               MOVE '2'                 TO X61N-FUNCTION
046000               MOVE SPACE               TO X61N-RAW-IN
046100               MOVE TOK-SRC             TO X61N-RAW-IN(1:40)
046200               CALL 'X61N001' USING X61N-LINK-AREA
046300               IF X61N-NAME-OUT NOT = SPACE
046400                   ADD 1 TO LIDX-ALT-TOTAL(LIDX-IDX OF X61-LIDX-TB)
046500                   MOVE X61N-NAME-OUT TO LIDX-ALT-NAME
046600                       (LIDX-IDX OF X61-LIDX-TB,
046700                        LIDX-ALT-TOTAL(LIDX-IDX OF X61-LIDX-TB))
046800               END-IF
046900           END-IF.
047000           MOVE WK-SCAN-LSTART + 1 TO WK-SCAN-POS.
047100       0431-EXIT.
047200           EXIT.
047300      *
047400       0432-FIND-SEMI.
047500           MOVE WK-SCAN-MAXLEN TO WK-SCAN-LSTART.
047600           PERFORM 0433-BUMP-SEMI-SCAN THRU 0433-EXIT
047700               UNTIL WK-SCAN-LSTART > 80
047800                  OR WK-SCAN-FIELD(WK-SCAN-LSTART:1) = ';'.
047900       0432-EXIT.
048000           EXIT.
048100      *
048200       0433-BUMP-SEMI-SCAN.
048300           ADD 1 TO WK-SCAN-LSTART.
048400       0433-EXIT.
048500           EXIT.
048600      *
048700      * =================================================================
048800      * CASCATA DI ABBINAMENTO ATOMICO (un oratore S, una legislatura)
048900      * =================================================================
049000       0500-MATCH-CASCADE.
049100           MOVE SPACE     TO MW-RESULT-NAME MW-RESULT-PARTY
049200                              MW-RESULT-GENDER MW-RESULT-DISTRICT
049300           MOVE 'UNMATCHED' TO MW-RESULT-LEVEL.
049400           MOVE ZERO      TO MW-RESULT-SCORE.
049500           IF MW-SPEAKER-NORM = SPACE
049600               GO TO 0500-EXIT
049700           END-IF.
049800           PERFORM 0510-CHECK-SINGLE-TOKEN THRU 0510-EXIT.
049900      *
050000           SET WK-FOUND-SW TO 'N'.
050100           IF MW-DISTRICT-NORM NOT = SPACE
050200               PERFORM 0520-DISTRICT-OVERRIDE THRU 0520-EXIT
050300           END-IF.
050400           IF NOT WK-FOUND
050500               PERFORM 0530-EXACT-FULL-NAME THRU 0530-EXIT
050600           END-IF.
050700           IF NOT WK-FOUND
050800               PERFORM 0540-EXACT-OTHER-NAME THRU 0540-EXIT
050900           END-IF.
051000           IF NOT WK-FOUND AND MW-IS-SINGLE-TOKEN
051100               PERFORM 0550-LAST-NAME-LOOKUP THRU 0550-EXIT
051200           END-IF.
051300           IF NOT WK-FOUND
051400               PERFORM 0560-FUZZY-SCAN THRU 0560-EXIT
051500           END-IF.
051600       0500-EXIT.
051700           EXIT.
051800      *
051900       0510-CHECK-SINGLE-TOKEN.
052000           SET MW-IS-SINGLE-TOKEN-SW TO 'Y'.
052100           MOVE 1 TO WK-SCAN-POS.
052200           PERFORM 0511-TEST-CHAR THRU 0511-EXIT
052300               UNTIL WK-SCAN-POS > LENGTH OF MW-SPEAKER-NORM.
052400       0510-EXIT.
052500           EXIT.
052600       0511-TEST-CHAR.
052700           IF MW-SPEAKER-NORM(WK-SCAN-POS:1) = SPACE
052800               IF WK-SCAN-POS < LENGTH OF MW-SPEAKER-NORM
052900                   IF MW-SPEAKER-NORM(WK-SCAN-POS + 1:1) NOT = SPACE
053000                       SET MW-IS-SINGLE-TOKEN-SW TO 'N'
053100                   END-IF
053200               END-IF
053300           END-IF.
053400           ADD 1 TO WK-SCAN-POS.
053500       0511-EXIT.
053600           EXIT.
053700      *
053800      * ---  1. deroga per circoscrizione  -------------------------------
053900       0520-DISTRICT-OVERRIDE.
054000           MOVE 0 TO MW-DIST-HIT-COUNT.
054100           MOVE 0 TO MW-DIST-FIRST-IDX.
054200           IF LIDX-TOTAL OF X61-LIDX-TB > 0
054300               SET LIDX-IDX OF X61-LIDX-TB TO 1
054400               PERFORM 0521-TEST-DISTRICT THRU 0521-EXIT
054500                   UNTIL LIDX-IDX OF X61-LIDX-TB >
054600                         LIDX-TOTAL OF X61-LIDX-TB
054700           END-IF.
054800           IF MW-DIST-HIT-COUNT = 1
054900               PERFORM 0523-TAKE-MEMBER-DETERMINISTIC THRU 0523-EXIT
055000               MOVE MW-DIST-FIRST-IDX TO WK-CI
055100               PERFORM 0524-FILL-FROM-INDEX THRU 0524-EXIT
055200               SET WK-FOUND TO TRUE
055300           ELSE
055400               IF MW-DIST-HIT-COUNT > 1
055500                   PERFORM 0522-SCAN-DISTRICT-AGAIN THRU 0522-EXIT
055600               END-IF
055700           END-IF.
055800       0520-EXIT.
055900           EXIT.
056000       0521-TEST-DISTRICT.
056100           IF LIDX-NORM-DISTRICT(LIDX-IDX OF X61-LIDX-TB) =
056200                   MW-DISTRICT-NORM
056300               ADD 1 TO MW-DIST-HIT-COUNT
056400               IF MW-DIST-FIRST-IDX = 0
056500                   SET WK-CI TO LIDX-IDX OF X61-LIDX-TB
056600                   MOVE WK-CI TO MW-DIST-FIRST-IDX
056700               END-IF
056800           END-IF.
056900           SET LIDX-IDX OF X61-LIDX-TB UP BY 1.
057000       0521-EXIT.
057100           EXIT.
057200      *
057300       0522-SCAN-DISTRICT-AGAIN.
057400           SET WK-SECOND-FOUND-SW TO 'N'.
057500           SET LIDX-IDX OF X61-LIDX-TB TO 1.
057600           PERFORM 0525-TEST-DISTRICT-CANDIDATE THRU 0525-EXIT
057700               UNTIL LIDX-IDX OF X61-LIDX-TB >
057800                     LIDX-TOTAL OF X61-LIDX-TB
057900                  OR WK-SECOND-FOUND.
058000           IF WK-SECOND-FOUND
058100               SET WK-FOUND TO TRUE
058200           END-IF.
058300       0522-EXIT.
058400           EXIT.
058500      *
058600       0525-TEST-DISTRICT-CANDIDATE.
058700           IF LIDX-NORM-DISTRICT(LIDX-IDX OF X61-LIDX-TB) =
058800                   MW-DISTRICT-NORM
058900               IF (MW-SPEAKER-NORM(1:40) = LIDX-NORM-FULL-NAME
059000                      (LIDX-IDX OF X61-LIDX-TB) (1:40))
059100                  OR (LIDX-NORM-LAST-NAME(LIDX-IDX OF X61-LIDX-TB) =
059200                         MW-SPEAKER-NORM(1:40))
059300                   PERFORM 0523-TAKE-MEMBER-DETERMINISTIC
059400                       THRU 0523-EXIT
059500                   SET WK-CI TO LIDX-IDX OF X61-LIDX-TB
059600                   PERFORM 0524-FILL-FROM-INDEX THRU 0524-EXIT
059700                   SET WK-SECOND-FOUND TO TRUE
059800               ELSE
059900                   PERFORM 0526-TEST-SUBSTRING THRU 0526-EXIT
060000                   IF WK-FOUND-SW = 'Y'
060100                       PERFORM 0523-TAKE-MEMBER-DETERMINISTIC
060200                           THRU 0523-EXIT
060300                       SET WK-CI TO LIDX-IDX OF X61-LIDX-TB
060400                       PERFORM 0524-FILL-FROM-INDEX THRU 0524-EXIT
060500                       SET WK-SECOND-FOUND TO TRUE
060600                       SET WK-FOUND-SW TO 'N'
060700                   END-IF
060800               END-IF
060900           END-IF.
061000           SET LIDX-IDX OF X61-LIDX-TB UP BY 1.
061100       0525-EXIT.
061200           EXIT.
061300      *
061400      * ---  S sottostringa del nome pieno normalizzato del membro?  ---
061500       0526-TEST-SUBSTRING.
061600           SET WK-FOUND-SW TO 'N'.
061700           PERFORM 0610-STR-CONTAINS THRU 0610-EXIT.
061800       0526-EXIT.
061900           EXIT.
062000      *
062100       0523-TAKE-MEMBER-DETERMINISTIC.
062200           MOVE 'DETERMINISTIC' TO MW-RESULT-LEVEL.
062300           MOVE 100.00          TO MW-RESULT-SCORE.
062400       0523-EXIT.
062500           EXIT.
062600      *
062700       0524-FILL-FROM-INDEX.
062800           MOVE SPACE TO MW-RESULT-NAME.
062900           MOVE LIDX-FULL-NAME(WK-CI) TO MW-RESULT-NAME(1:40).
063000           MOVE LIDX-PARTY-ID(WK-CI)  TO MW-RESULT-PARTY.
063100           MOVE LIDX-GENDER(WK-CI)    TO MW-RESULT-GENDER.
063200           MOVE LIDX-DISTRICT-ID(WK-CI)  TO MW-RESULT-DISTRICT.
063300       0524-EXIT.
063400           EXIT.
063500      *
063600      * ---  2. nome pieno esatto (vince l'ultima occorrenza)  ----------
063700       0530-EXACT-FULL-NAME.
063800           MOVE 0 TO WK-CI.
063900           IF LIDX-TOTAL OF X61-LIDX-TB > 0
064000               SET LIDX-IDX OF X61-LIDX-TB TO 1
064100               PERFORM 0531-TEST-FULL-NAME THRU 0531-EXIT
064200                   UNTIL LIDX-IDX OF X61-LIDX-TB >
064300                         LIDX-TOTAL OF X61-LIDX-TB
064400           END-IF.
064500           IF WK-CI > 0
064600               PERFORM 0523-TAKE-MEMBER-DETERMINISTIC THRU 0523-EXIT
064700               PERFORM 0524-FILL-FROM-INDEX THRU 0524-EXIT
064800               SET WK-FOUND TO TRUE
064900           END-IF.
065000       0530-EXIT.
065100           EXIT.
065200       0531-TEST-FULL-NAME.
065300           IF LIDX-NORM-FULL-NAME(LIDX-IDX OF X61-LIDX-TB) (1:40) =
065400                   MW-SPEAKER-NORM(1:40)
065500               SET WK-CI TO LIDX-IDX OF X61-LIDX-TB
065600           END-IF.
065700           SET LIDX-IDX OF X61-LIDX-TB UP BY 1.
065800       0531-EXIT.
065900           EXIT.
066000      *
066100      * ---  3. altro-nome esatto (vince l'ultima occorrenza)  ----------
066200       0540-EXACT-OTHER-NAME.
066300           MOVE 0 TO WK-CI.
066400           IF LIDX-TOTAL OF X61-LIDX-TB > 0
066500               SET LIDX-IDX OF X61-LIDX-TB TO 1
066600               PERFORM 0541-TEST-MEMBER-ALTS THRU 0541-EXIT
066700                   UNTIL LIDX-IDX OF X61-LIDX-TB >
066800                         LIDX-TOTAL OF X61-LIDX-TB
066900           END-IF.
067000           IF WK-CI > 0
067100               PERFORM 0523-TAKE-MEMBER-DETERMINISTIC THRU 0523-EXIT
067200               PERFORM 0524-FILL-FROM-INDEX THRU 0524-EXIT
067300               SET WK-FOUND TO TRUE
067400           END-IF.
067500       0540-EXIT.
067600           EXIT.
067700       0541-TEST-MEMBER-ALTS.
067800           IF LIDX-ALT-TOTAL(LIDX-IDX OF X61-LIDX-TB) > 0
067900               MOVE 1 TO WK-CI
068000               SET WK-CI TO LIDX-IDX OF X61-LIDX-TB
068100               MOVE 1 TO WK-OI
068200               PERFORM 0542-TEST-ONE-ALT THRU 0542-EXIT
068300                   UNTIL WK-OI >
068400                       LIDX-ALT-TOTAL(LIDX-IDX OF X61-LIDX-TB)
068500           END-IF.
068600           SET LIDX-IDX OF X61-LIDX-TB UP BY 1.
068700       0541-EXIT.
068800           EXIT.
068900       0542-TEST-ONE-ALT.
069000           IF LIDX-ALT-NAME(LIDX-IDX OF X61-LIDX-TB, WK-OI) (1:40) =
069100                   MW-SPEAKER-NORM(1:40)
069200               SET WK-CI TO LIDX-IDX OF X61-LIDX-TB
069300           END-IF.
069400           ADD 1 TO WK-OI.
069500       0542-EXIT.
069600           EXIT.
069700      *
069800      * ---  4. cognome (solo se S e' un token singolo)  ----------------
069900       0550-LAST-NAME-LOOKUP.
070000           MOVE 0 TO CN-TOTAL.
070100           IF LIDX-TOTAL OF X61-LIDX-TB > 0
070200               SET LIDX-IDX OF X61-LIDX-TB TO 1
070300               PERFORM 0551-TEST-LAST-NAME THRU 0551-EXIT
070400                   UNTIL LIDX-IDX OF X61-LIDX-TB >
070500                         LIDX-TOTAL OF X61-LIDX-TB
070600                      OR CN-TOTAL = 200
070700           END-IF.
070800           IF CN-TOTAL = 1
070900               PERFORM 0523-TAKE-MEMBER-DETERMINISTIC THRU 0523-EXIT
071000               MOVE SPACE TO MW-RESULT-NAME
071100               MOVE CN-NAME(1)  TO MW-RESULT-NAME(1:40)
071200               MOVE CN-PARTY(1) TO MW-RESULT-PARTY
071300               MOVE CN-GENDER(1) TO MW-RESULT-GENDER
071400               MOVE SPACE TO MW-RESULT-DISTRICT
071500               SET WK-FOUND TO TRUE
071600           ELSE
071700               IF CN-TOTAL > 1
071800                   PERFORM 0552-BUILD-AMBIGUOUS THRU 0552-EXIT
071900                   MOVE 100.00 TO MW-RESULT-SCORE
072000                   SET WK-FOUND TO TRUE
072100               END-IF
072200           END-IF.
072300       0550-EXIT.
072400           EXIT.
072500       0551-TEST-LAST-NAME.
072600           IF LIDX-NORM-LAST-NAME(LIDX-IDX OF X61-LIDX-TB) =
072700                   MW-SPEAKER-NORM(1:40)
072800               ADD 1 TO CN-TOTAL
072900               MOVE LIDX-FULL-NAME(LIDX-IDX OF X61-LIDX-TB)
073000                                   TO CN-NAME(CN-TOTAL)
073100               MOVE LIDX-PARTY-ID(LIDX-IDX OF X61-LIDX-TB)
073200                                   TO CN-PARTY(CN-TOTAL)
073300               MOVE LIDX-GENDER(LIDX-IDX OF X61-LIDX-TB)
073400                                   TO CN-GENDER(CN-TOTAL)
073500           END-IF.
073600           SET LIDX-IDX OF X61-LIDX-TB UP BY 1.
073700       0551-EXIT.
073800           EXIT.
073900      *
074000      * ---  costruisce MATCHED-NAME/PARTY/GENDER per un esito ---------
074100      *      AMBIGUOUS a partire dalla lista CN- (ordinata, unita da
074200      *      "; "; party/gender di consenso, distretto vuoto)  --------
074300       0552-BUILD-AMBIGUOUS.
074400           MOVE 'AMBIGUOUS' TO MW-RESULT-LEVEL.
074500           MOVE SPACE       TO MW-RESULT-DISTRICT.
074600           PERFORM 0553-SORT-CANDIDATES THRU 0553-EXIT.
074700           PERFORM 0554-JOIN-CANDIDATE-NAMES THRU 0554-EXIT.
074800           PERFORM 0555-CONSENSUS-PARTY-GENDER THRU 0555-EXIT.
074900       0552-EXIT.
075000           EXIT.
075100      *
075200       0553-SORT-CANDIDATES.
075300           IF CN-TOTAL > 1
075400               MOVE 1 TO WK-OI
075500               PERFORM 0553-OUTER-PASS THRU 0553-OUTER-EXIT
075600                   UNTIL WK-OI >= CN-TOTAL
075700           END-IF.
075800       0553-EXIT.
075900           EXIT.
076000       0553-OUTER-PASS.
076100           MOVE WK-OI TO WK-OJ.
076200           PERFORM 0553-INNER-PASS THRU 0553-INNER-EXIT
076300               UNTIL WK-OJ >= CN-TOTAL.
076400           ADD 1 TO WK-OI.
076500       0553-OUTER-EXIT.
076600           EXIT.
076700       0553-INNER-PASS.
076800           IF CN-NAME(WK-OJ) > CN-NAME(WK-OJ + 1)
076900               PERFORM 0556-SWAP-CANDIDATES THRU 0556-EXIT
077000           END-IF.
077100           ADD 1 TO WK-OJ.
077200       0553-INNER-EXIT.
077300           EXIT.
077400       0556-SWAP-CANDIDATES.
077500           MOVE CN-NAME(WK-OJ)    TO TOK-TMP.
077600           MOVE CN-NAME(WK-OJ + 1)  TO CN-NAME(WK-OJ).
077700           MOVE TOK-TMP             TO CN-NAME(WK-OJ + 1).
077800           MOVE CN-PARTY(WK-OJ)   TO WK-SCAN-FIELD(1:10).
077900           MOVE CN-PARTY(WK-OJ + 1) TO CN-PARTY(WK-OJ).
078000           MOVE WK-SCAN-FIELD(1:10) TO CN-PARTY(WK-OJ + 1).
078100           MOVE CN-GENDER(WK-OJ)  TO WK-SCAN-FIELD(1:1).
078200           MOVE CN-GENDER(WK-OJ + 1) TO CN-GENDER(WK-OJ).
078300           MOVE WK-SCAN-FIELD(1:1)  TO CN-GENDER(WK-OJ + 1).
078400       0556-EXIT.
078500           EXIT.
078600      *
078700       0554-JOIN-CANDIDATE-NAMES.
078800           MOVE SPACE TO MW-RESULT-NAME.
078900           MOVE WK-CI TO WK-SCAN-POS.
079000           MOVE 0     TO WK-SCAN-POS.
079100           MOVE 1     TO WK-OI.
079200           PERFORM 0557-APPEND-ONE-NAME THRU 0557-EXIT
079300               UNTIL WK-OI > CN-TOTAL.
079400       0554-EXIT.
079500           EXIT.
079600       0557-APPEND-ONE-NAME.
079700           IF WK-OI > 1
079800               STRING '; ' DELIMITED BY SIZE
079900                   INTO MW-RESULT-NAME
080000                   WITH POINTER WK-SCAN-POS
080100           END-IF.
080200           IF WK-SCAN-POS = 0
080300               MOVE 1 TO WK-SCAN-POS
080400           END-IF.
080500           STRING CN-NAME(WK-OI) DELIMITED BY SPACE
080600               INTO MW-RESULT-NAME
080700               WITH POINTER WK-SCAN-POS.
080800           ADD 1 TO WK-OI.
080900       0557-EXIT.
081000           EXIT.
081100      *
081200       0555-CONSENSUS-PARTY-GENDER.
081300           MOVE CN-PARTY(1)  TO MW-RESULT-PARTY.
081400           MOVE CN-GENDER(1) TO MW-RESULT-GENDER.
081500           MOVE 2 TO WK-OI.
081600           PERFORM 0558-CHECK-ONE-CONSENSUS THRU 0558-EXIT
081700               UNTIL WK-OI > CN-TOTAL.
081800       0555-EXIT.
081900           EXIT.
082000       0558-CHECK-ONE-CONSENSUS.
082100           IF CN-PARTY(WK-OI) NOT = MW-RESULT-PARTY
082200               MOVE SPACE TO MW-RESULT-PARTY
082300           END-IF.
082400           IF CN-GENDER(WK-OI) NOT = MW-RESULT-GENDER
082500               MOVE SPACE TO MW-RESULT-GENDER
082600           END-IF.
082700           ADD 1 TO WK-OI.
082800       0558-EXIT.
082900           EXIT.
083000      *
083100      * ---  5. scansione fuzzy su tutti i membri della legislatura  ----
083200       0560-FUZZY-SCAN.
083300           MOVE ZERO TO MW-BEST-SCORE.
083400           MOVE 0    TO MW-BEST-IDX.
083500           IF LIDX-TOTAL OF X61-LIDX-TB > 0
083600               SET LIDX-IDX OF X61-LIDX-TB TO 1
083700               PERFORM 0561-SCORE-ONE-MEMBER THRU 0561-EXIT
083800                   UNTIL LIDX-IDX OF X61-LIDX-TB >
083900                         LIDX-TOTAL OF X61-LIDX-TB
084000           END-IF.
084100           IF MW-BEST-SCORE NOT < WK-MATCH-THRESHOLD
084200               IF MW-IS-SINGLE-TOKEN
084300                   PERFORM 0562-FUZZY-LASTNAME-CANDIDATES
084400                       THRU 0562-EXIT
084500               ELSE
084600                   MOVE MW-BEST-IDX TO WK-CI
084700                   PERFORM 0524-FILL-FROM-INDEX THRU 0524-EXIT
084800                   MOVE 'FUZZY'        TO MW-RESULT-LEVEL
084900                   MOVE MW-BEST-SCORE  TO MW-RESULT-SCORE
085000               END-IF
085100           END-IF.
085200       0560-EXIT.
085300           EXIT.
085400      *
085500       0561-SCORE-ONE-MEMBER.
085600           IF MW-IS-SINGLE-TOKEN
085700               MOVE MW-SPEAKER-NORM(1:40)             TO FW-STR-A
085800               MOVE LIDX-NORM-LAST-NAME
085900                       (LIDX-IDX OF X61-LIDX-TB)        TO FW-STR-B
086000               PERFORM 0630-LAST-NAME-SCORE THRU 0630-EXIT
086100               MOVE FW-RATIO-RESULT TO MW-WORK-SCORE
086200           ELSE
086300               SET WK-CI TO LIDX-IDX OF X61-LIDX-TB
086400               PERFORM 0526-TEST-SUBSTRING THRU 0526-EXIT
086500               IF WK-FOUND-SW = 'Y'
086600                   MOVE 95.00 TO MW-WORK-SCORE
086700               ELSE
086800                   MOVE MW-SPEAKER-NORM(1:40) TO FW-STR-A
086900                   MOVE LIDX-NORM-FULL-NAME
087000                           (LIDX-IDX OF X61-LIDX-TB) (1:40) TO FW-STR-B
087100                   PERFORM 0620-FULL-NAME-SCORE THRU 0620-EXIT
087200                   MOVE FW-RATIO-RESULT TO MW-WORK-SCORE
087300               END-IF
087400           END-IF.
087500           IF MW-WORK-SCORE > MW-BEST-SCORE
087600               MOVE MW-WORK-SCORE TO MW-BEST-SCORE
087700               SET MW-BEST-IDX TO LIDX-IDX OF X61-LIDX-TB
087800           END-IF.
087900           SET LIDX-IDX OF X61-LIDX-TB UP BY 1.
088000       0561-EXIT.
088100           EXIT.
088200      *
088300      * ---  token singolo, punteggio >= soglia: raccoglie e deduplica --
088400       0562-FUZZY-LASTNAME-CANDIDATES.
088500           MOVE 0 TO CN-TOTAL.
088600           SET LIDX-IDX OF X61-LIDX-TB TO 1.
088700           PERFORM 0563-TEST-AND-COLLECT THRU 0563-EXIT
088800               UNTIL LIDX-IDX OF X61-LIDX-TB >
088900                     LIDX-TOTAL OF X61-LIDX-TB
089000                  OR CN-TOTAL = 200.
089100           PERFORM 0564-DEDUPE-BY-NAME THRU 0564-EXIT.
089200           IF CN-TOTAL > 1
089300               PERFORM 0552-BUILD-AMBIGUOUS THRU 0552-EXIT
089400               MOVE MW-BEST-SCORE TO MW-RESULT-SCORE
089500           ELSE
089600               MOVE MW-BEST-IDX TO WK-CI
089700               PERFORM 0524-FILL-FROM-INDEX THRU 0524-EXIT
089800               MOVE 'FUZZY'       TO MW-RESULT-LEVEL
089900               MOVE MW-BEST-SCORE TO MW-RESULT-SCORE
090000           END-IF.
090100       0562-EXIT.
090200           EXIT.
090300      *
090400       0563-TEST-AND-COLLECT.
090500           MOVE MW-SPEAKER-NORM(1:40)     TO FW-STR-A.
090600           MOVE LIDX-NORM-LAST-NAME(LIDX-IDX OF X61-LIDX-TB)
090700                                           TO FW-STR-B.
090800           PERFORM 0630-LAST-NAME-SCORE THRU 0630-EXIT.
090900           IF FW-RATIO-RESULT NOT < WK-MATCH-THRESHOLD
091000               ADD 1 TO CN-TOTAL
091100               MOVE LIDX-FULL-NAME(LIDX-IDX OF X61-LIDX-TB)
091200                                   TO CN-NAME(CN-TOTAL)
091300               MOVE LIDX-PARTY-ID(LIDX-IDX OF X61-LIDX-TB)
091400                                   TO CN-PARTY(CN-TOTAL)
091500               MOVE LIDX-GENDER(LIDX-IDX OF X61-LIDX-TB)
091600                                   TO CN-GENDER(CN-TOTAL)
091700           END-IF.
091800           SET LIDX-IDX OF X61-LIDX-TB UP BY 1.
091900       0563-EXIT.
092000           EXIT.
092100      *
092200      * ---  tiene l'ultimo candidato per ciascun nome pieno distinto ---
092300       0564-DEDUPE-BY-NAME.
092400           IF CN-TOTAL > 1
092500               MOVE 1 TO WK-OI
092600               PERFORM 0565-MARK-DUPES-OF-ONE THRU 0565-EXIT
092700                   UNTIL WK-OI > CN-TOTAL
092800               PERFORM 0566-COMPACT-SURVIVORS THRU 0566-EXIT
092900           END-IF.
093000       0564-EXIT.
093100           EXIT.
093200       0565-MARK-DUPES-OF-ONE.
093300           MOVE WK-OI TO WK-OJ.
093400           ADD 1 TO WK-OJ.
093500           PERFORM 0567-COMPARE-LATER THRU 0567-EXIT
093600               UNTIL WK-OJ > CN-TOTAL.
093700           ADD 1 TO WK-OI.
093800       0565-EXIT.
093900           EXIT.
094000       0567-COMPARE-LATER.
094100           IF CN-NAME(WK-OI) = CN-NAME(WK-OJ)
094200               MOVE SPACE TO CN-NAME(WK-OI)
094300           END-IF.
094400           ADD 1 TO WK-OJ.
094500       0567-EXIT.
094600           EXIT.
094700       0566-COMPACT-SURVIVORS.
094800           MOVE 0 TO WK-CI.
094900           MOVE 1 TO WK-OI.
095000           PERFORM 0568-COMPACT-ONE THRU 0568-EXIT
095100               UNTIL WK-OI > CN-TOTAL.
095200           MOVE WK-CI TO CN-TOTAL.
095300       0566-EXIT.
095400           EXIT.
095500       0568-COMPACT-ONE.
095600           IF CN-NAME(WK-OI) NOT = SPACE
095700               ADD 1 TO WK-CI
095800               IF WK-CI NOT = WK-OI
095900                   MOVE CN-NAME(WK-OI)   TO CN-NAME(WK-CI)
096000                   MOVE CN-PARTY(WK-OI)  TO CN-PARTY(WK-CI)
096100                   MOVE CN-GENDER(WK-OI) TO CN-GENDER(WK-CI)
096200               END-IF
096300           END-IF.
096400           ADD 1 TO WK-OI.
096500       0568-EXIT.
096600           EXIT.
096700      *
096800      * =================================================================
096900      * PRIMITIVE DI SIMILITUDINE - nessuna FUNCTION, solo verbi COBOL
097000      * =================================================================
097100      *
097200      * ---  FW-STR-A e' sottostringa di FW-STR-B?  ---------------------
097300       0610-STR-CONTAINS.
097400           SET WK-FOUND-SW TO 'N'.
097500           SET WK-FOUND TO FALSE.
097600           PERFORM 0611-MEASURE-LEN THRU 0611-EXIT.
097700           IF FW-STR-A-LEN > 0 AND FW-STR-A-LEN NOT > FW-STR-B-LEN
097800               MOVE 1 TO WK-SCAN-POS
097900               PERFORM 0612-TEST-WINDOW THRU 0612-EXIT
098000                   UNTIL WK-SCAN-POS > FW-STR-B-LEN - FW-STR-A-LEN + 1
098100                      OR WK-FOUND
098200           END-IF.
098300           IF WK-FOUND
098400               SET WK-FOUND-SW TO 'Y'
098500           END-IF.
098600       0610-EXIT.
098700           EXIT.
098800      *
098900       0611-MEASURE-LEN.
099000           MOVE MW-SPEAKER-NORM(1:40) TO FW-STR-A.
099100           MOVE LIDX-NORM-FULL-NAME(LIDX-IDX OF X61-LIDX-TB) (1:40)
099200                                      TO FW-STR-B.
099300           MOVE 40 TO WK-SCAN-MAXLEN.
099400           MOVE FW-STR-A TO WK-SCAN-FIELD(1:40).
099500           PERFORM 0960-RTRIM-LEN THRU 0960-EXIT.
099600           MOVE WK-SCAN-LSTART TO FW-STR-A-LEN.
099700           MOVE FW-STR-B TO WK-SCAN-FIELD(1:40).
099800           PERFORM 0960-RTRIM-LEN THRU 0960-EXIT.
099900           MOVE WK-SCAN-LSTART TO FW-STR-B-LEN.
100000       0611-EXIT.
100100           EXIT.
100200       0612-TEST-WINDOW.
100300           IF FW-STR-B (WK-SCAN-POS : FW-STR-A-LEN) =
100400                   FW-STR-A (1 : FW-STR-A-LEN)
100500               SET WK-FOUND TO TRUE
100600           END-IF.
100700           ADD 1 TO WK-SCAN-POS.
100800       0612-EXIT.
100900           EXIT.
101000      *
101100      * ---  punteggio nome-pieno: 0.6*token_sort + 0.4*ratio  ----------
101200       0620-FULL-NAME-SCORE.
101300           PERFORM 0640-TOKEN-SORT-RATIO THRU 0640-EXIT.
101400           MOVE FW-TSR-RESULT TO FW-RATIO-RESULT.
101500           COMPUTE FW-TSR-RESULT ROUNDED = FW-RATIO-RESULT.
101600           PERFORM 0650-RATIO THRU 0650-EXIT.
101700           COMPUTE FW-RATIO-RESULT ROUNDED =
101800               (0.6 * FW-TSR-RESULT) + (0.4 * FW-RATIO-RESULT).
101900       0620-EXIT.
102000           EXIT.
102100      *
102200      * ---  punteggio cognome: 0.5*partial+0.3*token_sort+0.2*ratio  ---
102300       0630-LAST-NAME-SCORE.
102400           PERFORM 0660-PARTIAL-RATIO THRU 0660-EXIT.
102500           MOVE FW-PARTIAL-RESULT TO FW-RATIO-RESULT.
102600           PERFORM 0640-TOKEN-SORT-RATIO THRU 0640-EXIT.
102700           PERFORM 0650-RATIO THRU 0650-EXIT.
102800           COMPUTE FW-RATIO-RESULT ROUNDED =
102900               (0.5 * FW-PARTIAL-RESULT) + (0.3 * FW-TSR-RESULT) +
103000               (0.2 * FW-RATIO-RESULT).
103100       0630-EXIT.
103200           EXIT.
103300      *
103400      * ---  ratio(a,b) = 100 * 2M / (len(a)+len(b))  -------------------
103500       0650-RATIO.
103600           PERFORM 0611-MEASURE-LEN THRU 0611-EXIT.
103700           IF FW-STR-A-LEN = 0 AND FW-STR-B-LEN = 0
103800               MOVE 100.00 TO FW-RATIO-RESULT
103900           ELSE
104000               PERFORM 0670-LCS-LENGTH THRU 0670-EXIT
104100               COMPUTE FW-RATIO-RESULT ROUNDED =
104200                   (200 * FW-LCS-M) / (FW-STR-A-LEN + FW-STR-B-LEN)
104300           END-IF.
104400       0650-EXIT.
104500           EXIT.
104600      *
104700      * ---  token_sort_ratio: ordina i token di A e B, poi ratio  ------
104800       0640-TOKEN-SORT-RATIO.
104900           MOVE FW-STR-A TO TOK-SRC.
105000           PERFORM 0910-TOKENIZE THRU 0910-EXIT.
105100           MOVE TOK-A-TOTAL TO TOK-A-TOTAL.
105200           MOVE WK-TOKEN-COUNT TO TOK-A-TOTAL.
105300           PERFORM 0920-SORT-TOKENS THRU 0920-EXIT.
105400           PERFORM 0930-REJOIN-TOKENS THRU 0930-EXIT.
105500           MOVE WK-SCAN-FIELD(1:40) TO FW-STR-A.
105600      *
105700           MOVE FW-STR-B TO TOK-SRC.
105800           PERFORM 0910-TOKENIZE THRU 0910-EXIT.
105900           MOVE WK-TOKEN-COUNT TO TOK-A-TOTAL.
106000           PERFORM 0920-SORT-TOKENS THRU 0920-EXIT.
106100           PERFORM 0930-REJOIN-TOKENS THRU 0930-EXIT.
106200           MOVE WK-SCAN-FIELD(1:40) TO FW-STR-B.
106300      *
106400           PERFORM 0614-MEASURE-LEN-DIRECT THRU 0614-EXIT.
106500           IF FW-STR-A-LEN = 0 AND FW-STR-B-LEN = 0
106600               MOVE 100.00 TO FW-TSR-RESULT
106700           ELSE
106800               PERFORM 0670-LCS-LENGTH THRU 0670-EXIT
106900               COMPUTE FW-TSR-RESULT ROUNDED =
107000                   (200 * FW-LCS-M) / (FW-STR-A-LEN + FW-STR-B-LEN)
107100           END-IF.
107200       0640-EXIT.
107300           EXIT.
107400      *
107500      * ---  misura lunghezza direttamente su FW-STR-A/B gia' pronti ---
107600       0614-MEASURE-LEN-DIRECT.
107700           MOVE 40 TO WK-SCAN-MAXLEN.
107800           MOVE FW-STR-A TO WK-SCAN-FIELD(1:40).
107900           PERFORM 0960-RTRIM-LEN THRU 0960-EXIT.
108000           MOVE WK-SCAN-LSTART TO FW-STR-A-LEN.
108100           MOVE FW-STR-B TO WK-SCAN-FIELD(1:40).
108200           PERFORM 0960-RTRIM-LEN THRU 0960-EXIT.
108300           MOVE WK-SCAN-LSTART TO FW-STR-B-LEN.
108400       0614-EXIT.
108500           EXIT.
108600      *
108700      * ---  spezza TOK-SRC in token TOK-A (fino a 6)  ------------------
108800       0910-TOKENIZE.
108900           MOVE ZERO TO WK-TOKEN-COUNT.
109000           MOVE 40 TO WK-SCAN-MAXLEN.
109100           MOVE TOK-SRC TO WK-SCAN-FIELD(1:40).
109200           MOVE 1 TO WK-SCAN-POS.
109300           PERFORM 0911-SKIP-SPACES THRU 0911-EXIT.
109400           PERFORM 0912-TAKE-ONE-TOKEN THRU 0912-EXIT
109500               UNTIL WK-SCAN-POS > 40 OR WK-TOKEN-COUNT = 6.
109600       0910-EXIT.
109700           EXIT.
109800       0911-SKIP-SPACES.
109900           PERFORM 0913-BUMP-SKIP-SPACE THRU 0913-EXIT
110000               UNTIL WK-SCAN-POS > 40
110100                  OR WK-SCAN-FIELD(WK-SCAN-POS:1) NOT = SPACE.
110200       0911-EXIT.
110300           EXIT.
110400       0913-BUMP-SKIP-SPACE.
110500           ADD 1 TO WK-SCAN-POS.
110600       0913-EXIT.
110700           EXIT.
110800       0912-TAKE-ONE-TOKEN.
110900           IF WK-SCAN-POS > 40
111000               GO TO 0912-EXIT
111100           END-IF.
111200           MOVE WK-SCAN-POS TO WK-SCAN-LSTART.
111300           PERFORM 0914-BUMP-TOKEN-SCAN THRU 0914-EXIT
111400               UNTIL WK-SCAN-LSTART > 40
111500                  OR WK-SCAN-FIELD(WK-SCAN-LSTART:1) = SPACE.
111600           ADD 1 TO WK-TOKEN-COUNT.
111700           MOVE SPACE TO TOK-A(WK-TOKEN-COUNT).
111800           MOVE WK-SCAN-FIELD (WK-SCAN-POS : WK-SCAN-LSTART -
111900                WK-SCAN-POS)          TO TOK-A(WK-TOKEN-COUNT).
112000           MOVE WK-SCAN-LSTART TO WK-SCAN-POS.
112100           PERFORM 0911-SKIP-SPACES THRU 0911-EXIT.
112200       0912-EXIT.
112300           EXIT.
112400       0914-BUMP-TOKEN-SCAN.
112500           ADD 1 TO WK-SCAN-LSTART.
112600       0914-EXIT.
112700           EXIT.
112800      *
112900      * ---  ordina TOK-A(1..TOK-A-TOTAL) ascendente (bubble sort)  -----
113000       0920-SORT-TOKENS.
113100           IF TOK-A-TOTAL > 1
113200               MOVE 1 TO WK-OI
113300               PERFORM 0921-OUTER THRU 0921-OUTER-EXIT
113400                   UNTIL WK-OI >= TOK-A-TOTAL
113500           END-IF.
113600       0920-EXIT.
113700           EXIT.
113800       0921-OUTER.
113900           MOVE WK-OI TO WK-OJ.
114000           PERFORM 0922-INNER THRU 0922-INNER-EXIT
114100               UNTIL WK-OJ >= TOK-A-TOTAL.
114200           ADD 1 TO WK-OI.
114300       0921-OUTER-EXIT.
114400           EXIT.
114500       0922-INNER.
114600           IF TOK-A(WK-OJ) > TOK-A(WK-OJ + 1)
114700               MOVE TOK-A(WK-OJ) TO TOK-TMP
114800               MOVE TOK-A(WK-OJ + 1) TO TOK-A(WK-OJ)
114900               MOVE TOK-TMP TO TOK-A(WK-OJ + 1)
115000           END-IF.
115100           ADD 1 TO WK-OJ.
115200       0922-INNER-EXIT.
115300           EXIT.
115400      *
115500      * ---  riunisce TOK-A(1..TOK-A-TOTAL) con un solo spazio  ---------
115600       0930-REJOIN-TOKENS.
115700           MOVE SPACE TO WK-SCAN-FIELD.
115800           MOVE 0 TO WK-SCAN-POS.
115900           IF TOK-A-TOTAL > 0
116000               MOVE 1 TO WK-OI
116100               PERFORM 0931-APPEND-TOKEN THRU 0931-EXIT
116200                   UNTIL WK-OI > TOK-A-TOTAL
116300           END-IF.
116400       0930-EXIT.
116500           EXIT.
116600       0931-APPEND-TOKEN.
116700           IF WK-SCAN-POS > 0
116800               ADD 1 TO WK-SCAN-POS
116900               MOVE SPACE TO WK-SCAN-FIELD(WK-SCAN-POS:1)
117000           END-IF.
117100           IF WK-SCAN-POS = 0
117200               MOVE 1 TO WK-SCAN-POS
117300           END-IF.
117400           STRING TOK-A(WK-OI) DELIMITED BY SPACE
117500               INTO WK-SCAN-FIELD
117600               WITH POINTER WK-SCAN-POS.
117700           SUBTRACT 1 FROM WK-SCAN-POS.
117800           ADD 1 TO WK-OI.
117900       0931-EXIT.
118000           EXIT.
118100      *
118200      * ---  partial_ratio: finestra scorrevole della stringa corta  ----
118300       0660-PARTIAL-RATIO.
118400           PERFORM 0611-MEASURE-LEN THRU 0611-EXIT.
118500           MOVE ZERO TO FW-PARTIAL-RESULT.
118600           IF FW-STR-A-LEN = 0 OR FW-STR-B-LEN = 0
118700               GO TO 0660-EXIT
118800           END-IF.
118900           SET FW-SHORT-IS-A-SW TO 'Y'.
119000           IF FW-STR-A-LEN > FW-STR-B-LEN
119100               SET FW-SHORT-IS-A-SW TO 'N'
119200           END-IF.
119300           PERFORM 0662-SCAN-ALL-WINDOWS THRU 0662-EXIT.
119400       0660-EXIT.
119500           EXIT.
119600      *
119700       0662-SCAN-ALL-WINDOWS.
119800           IF FW-SHORT-IS-A
119900               MOVE FW-STR-A-LEN TO FW-WLEN
120000           ELSE
120100               MOVE FW-STR-B-LEN TO FW-WLEN
120200           END-IF.
120300           MOVE 1 TO FW-WSTART.
120400           PERFORM 0663-TEST-ONE-WINDOW THRU 0663-EXIT
120500               UNTIL (FW-SHORT-IS-A
120600                       AND FW-WSTART > FW-STR-B-LEN - FW-WLEN + 1)
120700                  OR (NOT FW-SHORT-IS-A
120800                       AND FW-WSTART > FW-STR-A-LEN - FW-WLEN + 1).
120900       0662-EXIT.
121000           EXIT.
121100      *
121200       0663-TEST-ONE-WINDOW.
121300           IF FW-SHORT-IS-A
121400               MOVE FW-STR-A(1:FW-WLEN) TO WK-SCAN-FIELD(1:40)
121500               MOVE FW-STR-B(FW-WSTART:FW-WLEN) TO
121600                    WK-SCAN-FIELD(41:40)
121700           ELSE
121800               MOVE FW-STR-B(1:FW-WLEN) TO WK-SCAN-FIELD(1:40)
121900               MOVE FW-STR-A(FW-WSTART:FW-WLEN) TO
122000                    WK-SCAN-FIELD(41:40)
122100           END-IF.
122200           MOVE WK-SCAN-FIELD(1:40)  TO FW-STR-A.
122300           MOVE WK-SCAN-FIELD(41:40) TO FW-STR-B.
122400           MOVE FW-WLEN TO FW-STR-A-LEN.
122500           MOVE FW-WLEN TO FW-STR-B-LEN.
122600           PERFORM 0670-LCS-LENGTH THRU 0670-EXIT.
122700           COMPUTE FW-RATIO-RESULT ROUNDED =
122800               (200 * FW-LCS-M) / (FW-STR-A-LEN + FW-STR-B-LEN).
122900           IF FW-RATIO-RESULT > FW-PARTIAL-RESULT
123000               MOVE FW-RATIO-RESULT TO FW-PARTIAL-RESULT
123100           END-IF.
123200           ADD 1 TO FW-WSTART.
123300       0663-EXIT.
123400           EXIT.
123500      *
123600      * ---  lunghezza della sottosequenza comune massima (DP)  --------
123700       0670-LCS-LENGTH.
123800           MOVE 1 TO FW-J.
123900           PERFORM 0671-ZERO-ROW THRU 0671-EXIT
124000               UNTIL FW-J > FW-STR-B-LEN + 1.
124100           MOVE 2 TO FW-I.
124200           PERFORM 0672-LCS-ROW THRU 0672-EXIT
124300               UNTIL FW-I > FW-STR-A-LEN + 1.
124400           MOVE LCS-COL(FW-STR-A-LEN + 1, FW-STR-B-LEN + 1) TO FW-LCS-M.
124500       0670-EXIT.
124600           EXIT.
124700      * ---  azzera la riga zero (stringa A vuota), colonne 1..lenB+1 --
124800       0671-ZERO-ROW.
124900           MOVE ZERO TO LCS-COL(1, FW-J).
125000           ADD 1 TO FW-J.
125100       0671-EXIT.
125200           EXIT.
125300      * ---  azzera la colonna zero della riga corrente (stringa B
125400      *      vuota), poi riempie le celle 2..lenB+1 della riga  --------
125500       0672-LCS-ROW.
125600           MOVE ZERO TO LCS-COL(FW-I, 1).
125700           MOVE 2 TO FW-J.
125800           PERFORM 0673-LCS-CELL THRU 0673-EXIT
125900               UNTIL FW-J > FW-STR-B-LEN + 1.
126000           ADD 1 TO FW-I.
126100       0672-EXIT.
126200           EXIT.
126300      * ---  FW-I/FW-J sono indici di riga/colonna (base 1, con 1 =
126400      *      zero-riga/zero-colonna); il carattere che confrontano e'
126500      *      quindi in posizione FW-I - 1 / FW-J - 1 della stringa  ----
126600       0673-LCS-CELL.
126700           IF FW-STR-A(FW-I - 1:1) = FW-STR-B(FW-J - 1:1)
126800               COMPUTE LCS-COL(FW-I, FW-J) =
126900                   LCS-COL(FW-I - 1, FW-J - 1) + 1
127000           ELSE
127100               IF LCS-COL(FW-I - 1, FW-J) > LCS-COL(FW-I, FW-J - 1)
127200                   MOVE LCS-COL(FW-I - 1, FW-J) TO LCS-COL(FW-I, FW-J)
127300               ELSE
127400                   MOVE LCS-COL(FW-I, FW-J - 1) TO LCS-COL(FW-I, FW-J)
127500               END-IF
127600           END-IF.
127700           ADD 1 TO FW-J.
127800       0673-EXIT.
127900           EXIT.
128000      *
128100      * ---  lunghezza utile (right-trim) entro WK-SCAN-MAXLEN  ---------
128200       0960-RTRIM-LEN.
128300           MOVE WK-SCAN-MAXLEN TO WK-SCAN-POS.
128400           PERFORM 0961-BUMP-RTRIM THRU 0961-EXIT
128500               UNTIL WK-SCAN-POS = 0
128600                  OR WK-SCAN-FIELD(WK-SCAN-POS:1) NOT = SPACE.
128700           MOVE WK-SCAN-POS TO WK-SCAN-LSTART.
128800       0960-EXIT.
128900           EXIT.
129000       0961-BUMP-RTRIM.
129100           SUBTRACT 1 FROM WK-SCAN-POS.
129200       0961-EXIT.
129300           EXIT.
129400      *
129500      * =================================================================
129600      * PASSAGGIO CONTESTUALE PER GIORNO (dopo la lettura dell'intero
129700      * CORPUS, sugli esiti AMBIGUOUS)
129800      * =================================================================
129900       0700-CONTEXTUAL-PASS.
130000           IF RSLT-TOTAL > 0
130100               SET RSLT-IDX TO 1
130200               PERFORM 0710-TEST-ONE-RESULT THRU 0710-EXIT
130300                   UNTIL RSLT-IDX > RSLT-TOTAL
130400           END-IF.
130500       0700-EXIT.
130600           EXIT.
130700      *
130800       0710-TEST-ONE-RESULT.
130900           IF RSLT-MATCH-LEVEL(RSLT-IDX) = 'AMBIGUOUS'
131000               PERFORM 0720-RESOLVE-ONE-AMBIGUOUS THRU 0720-EXIT
131100           END-IF.
131200           SET RSLT-IDX UP BY 1.
131300       0710-EXIT.
131400           EXIT.
131500      *
131600      * ---  spezza MATCHED-NAME della riga ambigua nei candidati  ------
131700      *      e conta quanti compaiono nel "ruolo del giorno"  -----------
131800       0720-RESOLVE-ONE-AMBIGUOUS.
131900           MOVE RSLT-IDX TO WK-OI.
132000           MOVE RSLT-MATCHED-NAME(RSLT-IDX) TO WK-SCAN-FIELD(1:80).
132100           MOVE 80 TO WK-SCAN-MAXLEN.
132200           MOVE ZERO TO CN-TOTAL.
132300           MOVE 1 TO WK-SCAN-POS.
132400           PERFORM 0721-SPLIT-CANDIDATE THRU 0721-EXIT
132500               UNTIL WK-SCAN-POS > 80 OR CN-TOTAL = 8.
132600      *
132700           MOVE ZERO TO MW-DIST-HIT-COUNT.
132800           MOVE ZERO TO MW-DIST-FIRST-IDX.
132900           IF CN-TOTAL > 0
133000               MOVE 1 TO WK-CI
133100               PERFORM 0722-TEST-ONE-CANDIDATE THRU 0722-EXIT
133200                   UNTIL WK-CI > CN-TOTAL
133300           END-IF.
133400      *
133500           IF MW-DIST-HIT-COUNT = 1
133600               SET RSLT-IDX TO WK-OI
133700               MOVE CN-NAME(MW-DIST-FIRST-IDX) TO
133800                    RSLT-MATCHED-NAME(RSLT-IDX)
133900               MOVE CN-PARTY(MW-DIST-FIRST-IDX) TO
134000                    RSLT-PARTY-ID(RSLT-IDX)
134100               MOVE CN-GENDER(MW-DIST-FIRST-IDX) TO
134200                    RSLT-GENDER(RSLT-IDX)
134300               MOVE SPACE TO RSLT-DISTRICT-ID(RSLT-IDX)
134400               MOVE 'CONTEXTUAL' TO RSLT-MATCH-LEVEL(RSLT-IDX)
134500               MOVE 99.00 TO RSLT-MATCH-SCORE(RSLT-IDX)
134600           END-IF.
134700           SET RSLT-IDX TO WK-OI.
134800       0720-EXIT.
134900           EXIT.
135000      *
135100       0721-SPLIT-CANDIDATE.
135200           MOVE WK-SCAN-POS TO WK-SCAN-LSTART.
135300           PERFORM 0724-BUMP-CAND-SCAN THRU 0724-EXIT
135400               UNTIL WK-SCAN-LSTART > 79
135500                  OR WK-SCAN-FIELD(WK-SCAN-LSTART:2) = '; '.
135600           IF WK-SCAN-LSTART > WK-SCAN-POS
135700               ADD 1 TO CN-TOTAL
135800               MOVE SPACE TO CN-NAME(CN-TOTAL)
135900               MOVE WK-SCAN-FIELD (WK-SCAN-POS :
136000                    WK-SCAN-LSTART - WK-SCAN-POS) TO CN-NAME(CN-TOTAL)
136100           ELSE
136200               IF WK-SCAN-POS < 80
136300                   ADD 1 TO CN-TOTAL
136400                   MOVE SPACE TO CN-NAME(CN-TOTAL)
136500                   MOVE WK-SCAN-FIELD (WK-SCAN-POS : 80 -
136600                        WK-SCAN-POS + 1) TO CN-NAME(CN-TOTAL)
136700               END-IF
136800           END-IF.
136900           MOVE WK-SCAN-LSTART + 2 TO WK-SCAN-POS.
137000       0721-EXIT.
137100           EXIT.
137200       0724-BUMP-CAND-SCAN.
137300           ADD 1 TO WK-SCAN-LSTART.
137400       0724-EXIT.
137500           EXIT.
137600      *
137700      * ---  il candidato WK-CI compare tra i DETERMINISTIC/FUZZY  ------
137800      *      dello stesso giorno?  ------------------------------------
137900       0722-TEST-ONE-CANDIDATE.
138000           SET WK-FOUND-SW TO 'N'.
138100           SET RSLT-IDX TO 1.
138200           PERFORM 0723-SCAN-DAY-ROSTER THRU 0723-EXIT
138300               UNTIL RSLT-IDX > RSLT-TOTAL OR WK-FOUND-SW = 'Y'.
138400           IF WK-FOUND-SW = 'Y'
138500               ADD 1 TO MW-DIST-HIT-COUNT
138600               MOVE WK-CI TO MW-DIST-FIRST-IDX
138700           END-IF.
138800           ADD 1 TO WK-CI.
138900       0722-EXIT.
139000           EXIT.
139100      *
139200       0723-SCAN-DAY-ROSTER.
139300           IF RSLT-EVENT-DATE(RSLT-IDX) = RSLT-EVENT-DATE(WK-OI)
139400              AND (RSLT-MATCH-LEVEL(RSLT-IDX) = 'DETERMINISTIC' OR
139500                   RSLT-MATCH-LEVEL(RSLT-IDX) = 'FUZZY')
139600              AND RSLT-MATCHED-NAME(RSLT-IDX) (1:40) = CN-NAME(WK-CI)
139700               SET WK-FOUND-SW TO 'Y'
139800           END-IF.
139900           SET RSLT-IDX UP BY 1.
140000       0723-EXIT.
140100           EXIT.
140200      *
140300      * =================================================================
140400      * SCRITTURA MATCH-RESULTS E TOTALI DI CONTROLLO
140500      * =================================================================
140600       0800-WRITE-RESULTS.
140700           IF RSLT-TOTAL > 0
140800               SET RSLT-IDX TO 1
140900               PERFORM 0810-WRITE-ONE-RESULT THRU 0810-EXIT
141000                   UNTIL RSLT-IDX > RSLT-TOTAL
141100           END-IF.
141200       0800-EXIT.
141300           EXIT.
141400      *
141500       0810-WRITE-ONE-RESULT.
141600           MOVE SPACE                  TO X61-RESULT-REC.
141700           MOVE RSLT-SPEAKER-RAW(RSLT-IDX)   TO RES-SPEAKER-RAW.
141800           MOVE RSLT-EVENT-DATE(RSLT-IDX)    TO RES-EVENT-DATE.
141900           MOVE RSLT-CATEGORY(RSLT-IDX)      TO RES-SPEAKER-CATEGORY.
142000           MOVE RSLT-NORM-NAME(RSLT-IDX)     TO RES-SPEAKER-NORMALIZED.
142100           MOVE RSLT-LEGISLATURE(RSLT-IDX)   TO RES-LEGISLATURE.
142200           MOVE RSLT-MATCHED-NAME(RSLT-IDX)  TO RES-MATCHED-NAME.
142300           MOVE RSLT-PARTY-ID(RSLT-IDX)      TO RES-PARTY-ID.
142400           MOVE RSLT-GENDER(RSLT-IDX)        TO RES-GENDER.
142500           MOVE RSLT-DISTRICT-ID(RSLT-IDX)   TO RES-DISTRICT-ID.
142600           MOVE RSLT-MATCH-LEVEL(RSLT-IDX)   TO RES-MATCH-LEVEL.
142700           MOVE RSLT-MATCH-SCORE(RSLT-IDX)   TO RES-MATCH-SCORE.
142800           WRITE X61-RESULT-REC.
142900           PERFORM 0820-BUMP-LEVEL-TOTAL THRU 0820-EXIT.
143000       0810-EXIT.
143100           EXIT.
143200      *
143300       0820-BUMP-LEVEL-TOTAL.
143400           ADD 1 TO LVL-GRAND-TOTAL.
143500           EVALUATE RSLT-MATCH-LEVEL(RSLT-IDX)
143600               WHEN 'DETERMINISTIC'  ADD 1 TO LVL-DETERMINISTIC
143700               WHEN 'FUZZY'          ADD 1 TO LVL-FUZZY
143800               WHEN 'CONTEXTUAL'     ADD 1 TO LVL-CONTEXTUAL
143900               WHEN 'AMBIGUOUS'      ADD 1 TO LVL-AMBIGUOUS
144000               WHEN 'ROLE'           ADD 1 TO LVL-ROLE
144100               WHEN 'CROWD'          ADD 1 TO LVL-CROWD
144200               WHEN 'EMPTY'          ADD 1 TO LVL-EMPTY
144300               WHEN OTHER            ADD 1 TO LVL-UNMATCHED
144400           END-EVALUATE.
144500       0820-EXIT.
144600           EXIT.
144700      *
144800       0900-SHOW-CONTROL-TOTALS.
144900           MOVE SPACE TO X61-PRINT-LINE.
145000           MOVE '1X61M001 - TOTALI DI CONTROLLO ABBINAMENTO DIBATTITI'
145100                                TO PL-TEXT.
145200           WRITE PRINTRPT-REC FROM X61-PRINT-LINE.
145300           PERFORM 0950-PRINT-ONE-LEVEL THRU 0950-EXIT.
145400           DISPLAY 'X61M001 DETERMINISTIC....: ' LVL-DETERMINISTIC.
145500           DISPLAY 'X61M001 FUZZY............: ' LVL-FUZZY.
145600           DISPLAY 'X61M001 CONTEXTUAL.......: ' LVL-CONTEXTUAL.
145700           DISPLAY 'X61M001 AMBIGUOUS........: ' LVL-AMBIGUOUS.
145800           DISPLAY 'X61M001 ROLE.............: ' LVL-ROLE.
145900           DISPLAY 'X61M001 CROWD............: ' LVL-CROWD.
146000           DISPLAY 'X61M001 EMPTY............: ' LVL-EMPTY.
146100           DISPLAY 'X61M001 UNMATCHED........: ' LVL-UNMATCHED.
146200           DISPLAY 'X61M001 TOTALE RECORD....: ' LVL-GRAND-TOTAL.
146300       0900-EXIT.
146400           EXIT.
146500      *
146600       0950-PRINT-ONE-LEVEL.
146700           MOVE SPACE TO X61-PRINT-LINE.
146800           STRING 'DETERMINISTIC ' LVL-DETERMINISTIC
146900                  '  FUZZY ' LVL-FUZZY
147000                  '  CONTEXTUAL ' LVL-CONTEXTUAL
147100                  '  AMBIGUOUS ' LVL-AMBIGUOUS
147200               DELIMITED BY SIZE INTO PL-TEXT.
147300           WRITE PRINTRPT-REC FROM X61-PRINT-LINE.
147400           MOVE SPACE TO X61-PRINT-LINE.
147500           STRING 'ROLE ' LVL-ROLE
147600                  '  CROWD ' LVL-CROWD
147700                  '  EMPTY ' LVL-EMPTY
147800                  '  UNMATCHED ' LVL-UNMATCHED
147900                  '  TOTALE ' LVL-GRAND-TOTAL
148000               DELIMITED BY SIZE INTO PL-TEXT.
148100           WRITE PRINTRPT-REC FROM X61-PRINT-LINE.
148200       0950-EXIT.
148300           EXIT.
