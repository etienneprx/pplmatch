000100      * **++ Area di collegamento per la CALL a X61N001. Il chiamante
000200      *     valorizza X61N-FUNCTION e X61N-RAW-IN, la routine restituisce
000300      *     X61N-CATEGORY-OUT / X61N-NAME-OUT / X61N-DISTRICT-OUT.
000400      *     X61N-FUNCTION seleziona quale delle quattro funzioni pure
000500      *     del NORMALIZER eseguire in questa CALL.
000600       01  X61N-LINK-AREA.
000700           05  X61N-FUNCTION           PIC X(1).
000800               88  X61N-FN-CLASSIFY-NORMALIZE  VALUE '1'.
000900               88  X61N-FN-NORMALIZE-MEMBER    VALUE '2'.
001000               88  X61N-FN-EXTRACT-LAST-NAME   VALUE '3'.
001100           05  X61N-RAW-IN             PIC X(80).
001200           05  X61N-CATEGORY-OUT       PIC X(8).
001300           05  X61N-NAME-OUT           PIC X(40).
001400           05  X61N-DISTRICT-OUT       PIC X(30).
001500           05  FILLER                  PIC X(10)   VALUE SPACE.
