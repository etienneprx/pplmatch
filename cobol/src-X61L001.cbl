000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    X61L001.
000400       AUTHOR.        ALAIMO.
000500       INSTALLATION.  CENTRO ELABORAZIONE DATI - SETTORE BATCH.
000600       DATE-WRITTEN.  16/03/1987.
000700       DATE-COMPILED.
000800       SECURITY.      USO INTERNO.
000900      *----------------------------------------------------------------
001000      * X61L001
001100      * **++ routine di risoluzione legislatura per data evento, per
001200      *      conto di X61M001. Carica la tabella LEGISLATURES in
001300      *      WORKING-STORAGE alla prima CALL del run (X61L-CALL-COUNT
001400      *      a zero) e la riusa per tutte le CALL successive; il
001500      *      chiamante passa la data AAAA-MM-GG in X61L-EVENT-DATE-IN
001600      *      e riceve il numero di legislatura in X61L-LEGISLATURE-OUT
001700      *      (zero = nessuna legislatura copre quella data).
001800      *----------------------------------------------------------------
001900      * STORICO MODIFICHE
002000      *   16/03/87 ALAI  PRIMA STESURA
002100      *   30/03/87 ALAI  caricamento tabella reso "una volta sola"
002200      *                  per CALL ripetute nello stesso run (richiesta
002300      *                  prestazioni - prima riapriva LEGTAB ogni volta)
002400      *   19/08/89 BRT   confronto per intervallo [inizio,fine] invece
002500      *                  di confronto sul solo anno (rif. NA-118)
002600      *   25/02/93 BRT   gestione intervalli scavalca-fine-anno tolta:
002700      *                  non si presenta nei dati, semplificata ricerca
002800      *   03/12/98 GRE   Y2K - LEG-START-DATE/LEG-END-DATE sono gia'
002900      *                  AAAA-MM-GG a 4 cifre, nessuna modifica
003000      *   22/02/99 GRE   Y2K - ricontrollo di chiusura progetto, OK
003100      *----------------------------------------------------------------
003200       ENVIRONMENT DIVISION.
003300      *
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER.    IBM-370.
003600       OBJECT-COMPUTER.    IBM-370.
003700       SPECIAL-NAMES.
003800           CLASS X61-DIGIT IS '0' THRU '9'.
003900      *
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200           SELECT LEGTAB   ASSIGN TO LEGTAB
004300                           ORGANIZATION IS SEQUENTIAL
004400                           FILE STATUS IS WK-LEGTAB-STATUS.
004500      *
004600       DATA DIVISION.
004700      *
004800       FILE SECTION.
004900       FD  LEGTAB
005000           RECORDING MODE IS F
005100           LABEL RECORDS ARE STANDARD.
005200       01  LEGTAB-REC                  PIC X(30).
005300      *
005400       WORKING-STORAGE SECTION.
005500       01  WK-LEGTAB-STATUS            PIC X(2)   VALUE SPACE.
005600           88  WK-LEGTAB-OK               VALUE '00'.
005700           88  WK-LEGTAB-EOF              VALUE '10'.
005800      *
005900       01  WK-SWITCHES.
006000           05  WK-CALL-COUNT           PIC 9(5) COMP VALUE ZERO.
006100           05  WK-TABLE-LOADED-SW      PIC X    VALUE 'N'.
006200               88  WK-TABLE-LOADED        VALUE 'Y'.
006300      *
006400       01  WK-EVENT-DATE-R.
006500           05  WK-EVT-YYYY             PIC 9(4).
006600           05  FILLER                  PIC X(1).
006700           05  WK-EVT-MM               PIC 9(2).
006800           05  FILLER                  PIC X(1).
006900           05  WK-EVT-DD               PIC 9(2).
007000       01  WK-EVENT-NUMERIC REDEFINES WK-EVENT-DATE-R
007100                                       PIC X(10).
007200       01  WK-EVENT-COMPARE            PIC 9(8) COMP.
007300       01  WK-START-COMPARE            PIC 9(8) COMP.
007400       01  WK-END-COMPARE              PIC 9(8) COMP.
007500      *
007600       COPY X61LEG.
007700      *
007800       01  WK-FOUND-SW                 PIC X      VALUE 'N'.
007900           88  WK-FOUND                   VALUE 'Y'.
008000      *
008100       LOCAL-STORAGE SECTION.
008200      **
008300       LINKAGE SECTION.
008400       01  X61L-LINK-AREA.
008500           05  X61L-EVENT-DATE-IN      PIC X(10).
008600           05  X61L-LEGISLATURE-OUT    PIC 9(3).
008700           05  FILLER                  PIC X(10)  VALUE SPACE.
008800      *
008900       PROCEDURE DIVISION USING X61L-LINK-AREA.
009000      *
009100       0100-MAIN.
009200           ADD 1 TO WK-CALL-COUNT.
009300           IF NOT WK-TABLE-LOADED
009400               PERFORM 0200-LOAD-LEGISLATURE-TABLE THRU 0200-EXIT
009500               SET WK-TABLE-LOADED TO TRUE
009600           END-IF.
009700           PERFORM 0300-FIND-LEGISLATURE THRU 0300-EXIT.
009800           GOBACK.
009900      *
010000      * ---  caricamento tabella LEGISLATURES, eseguito una sola volta -
010100       0200-LOAD-LEGISLATURE-TABLE.
010200           MOVE ZERO TO LEG-TOTAL.
010300           OPEN INPUT LEGTAB.
010400           IF NOT WK-LEGTAB-OK
010500               DISPLAY 'X61L001 - ERRORE APERTURA LEGTAB ST='
010600                       WK-LEGTAB-STATUS
010700               GO TO 0200-EXIT
010800           END-IF.
010900           PERFORM 0210-READ-LEGTAB THRU 0210-EXIT.
011000           PERFORM 0220-LOAD-ONE-LEG THRU 0220-EXIT
011100               UNTIL WK-LEGTAB-EOF OR LEG-TOTAL = 60.
011200           CLOSE LEGTAB.
011300       0200-EXIT.
011400           EXIT.
011500      *
011600       0210-READ-LEGTAB.
011700           READ LEGTAB
011800               AT END SET WK-LEGTAB-EOF TO TRUE
011900           END-READ.
012000       0210-EXIT.
012100           EXIT.
012200      *
012300       0220-LOAD-ONE-LEG.
012400           ADD 1 TO LEG-TOTAL.
012500           MOVE LEGTAB-REC(1:3)        TO LEGT-NUMBER(LEG-IDX
012600                                           OF X61-LEG-TB).
012700           MOVE LEGTAB-REC(4:10)       TO LEGT-START-DATE(LEG-IDX
012800                                           OF X61-LEG-TB).
012900           MOVE LEGTAB-REC(14:10)      TO LEGT-END-DATE(LEG-IDX
013000                                           OF X61-LEG-TB).
013100           PERFORM 0210-READ-LEGTAB THRU 0210-EXIT.
013200       0220-EXIT.
013300           EXIT.
013400      *
013500      * ---  ricerca lineare dell'intervallo che copre la data  --------
013600       0300-FIND-LEGISLATURE.
013700           MOVE 0 TO X61L-LEGISLATURE-OUT.
013800           SET WK-FOUND-SW TO 'N'.
013900           MOVE X61L-EVENT-DATE-IN     TO WK-EVENT-NUMERIC.
014000           COMPUTE WK-EVENT-COMPARE =
014100               WK-EVT-YYYY * 10000 + WK-EVT-MM * 100 + WK-EVT-DD.
014200           IF LEG-TOTAL > 0
014300               SET LEG-IDX TO 1
014400               PERFORM 0310-TEST-ONE-LEG THRU 0310-EXIT
014500                   UNTIL LEG-IDX > LEG-TOTAL OR WK-FOUND
014600           END-IF.
014700       0300-EXIT.
014800           EXIT.
014900      *
015000       0310-TEST-ONE-LEG.
015100           COMPUTE WK-START-COMPARE =
015200               LEGT-START-YYYY(LEG-IDX) * 10000 +
015300               LEGT-START-MM(LEG-IDX) * 100 + LEGT-START-DD(LEG-IDX).
015400           COMPUTE WK-END-COMPARE =
015500               LEGT-END-YYYY(LEG-IDX) * 10000 +
015600               LEGT-END-MM(LEG-IDX) * 100 + LEGT-END-DD(LEG-IDX).
015700           IF WK-EVENT-COMPARE NOT < WK-START-COMPARE
015800              AND WK-EVENT-COMPARE NOT > WK-END-COMPARE
015900               MOVE LEGT-NUMBER(LEG-IDX) TO X61L-LEGISLATURE-OUT
016000               SET WK-FOUND TO TRUE
016100           END-IF.
016200           SET LEG-IDX UP BY 1.
016300       0310-EXIT.
016400           EXIT.
