000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    X61N001.
000400       AUTHOR.        ALAIMO.
000500       INSTALLATION.  CENTRO ELABORAZIONE DATI - SETTORE BATCH.
000600       DATE-WRITTEN.  12/03/1987.
000700       DATE-COMPILED.
000800       SECURITY.      USO INTERNO.
000900      *----------------------------------------------------------------
001000      * X61N001
001100      * **++ routine di normalizzazione nomi oratore per il
001200      *      sottosistema di abbinamento dibattiti X61 (vedi X61M001).
001300      *      Funzioni pure, nessun file proprio; tre ingressi distinti
001400      *      selezionati da X61N-FUNCTION:
001500      *        '1' classifica + normalizza una stringa oratore grezza
001600      *        '2' normalizza un nome di deputato ("Cognome, Nome")
001700      *        '3' estrae il cognome da un nome gia' normalizzato
001800      *----------------------------------------------------------------
001900      * STORICO MODIFICHE
002000      *   12/03/87 ALAI  PRIMA STESURA - funzione 1 (classifica/norm.)
002100      *   02/04/87 ALAI  aggiunta funzione 2 (flip cognome,nome)
002200      *   15/04/87 ALAI  aggiunta funzione 3 (estrazione cognome)
002300      *   29/06/87 ALAI  tabella ruoli completata su richiesta GRE
002400      *   11/09/88 ALAI  corretta rimozione suffisso azione (REPLIQUE)
002500      *   03/02/89 ALAI  aggiunto onorifico incollato "M.Xxx"
002600      *   14/11/90 BRT   estrazione circoscrizione (district) - rich.
002700      *                  della commissione trascrizioni, rif. NA-204
002800      *   20/05/92 BRT   tabella accenti estesa a tutto l'alfabeto
002900      *                  francese (prima copriva solo e, a)
003000      *   07/07/94 ALAI  tolto spazio doppio residuo dopo onorifico
003100      *   19/01/95 BRT   uniformata EVALUATE della cascata ruoli
003200      *   03/12/98 GRE   Y2K - nessun campo data in questo modulo,
003300      *                  verifica eseguita e chiusa senza interventi
003400      *   22/02/99 GRE   Y2K - idem, ricontrollo di chiusura progetto
003500      *   18/06/01 LMB   aggiunta MISE AUX VOIX alle sottostringhe
003600      *                  ruolo (prima veniva letta come PERSON)
003700      *   09/10/03 LMB   tabella prefissi onorifici: aggiunto "Mr "
003800      *----------------------------------------------------------------
003900       ENVIRONMENT DIVISION.
004000      *
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.    IBM-370.
004300       OBJECT-COMPUTER.    IBM-370.
004400       SPECIAL-NAMES.
004500           CLASS X61-DIGIT    IS '0' THRU '9'
004600           CLASS X61-LOWER-AZ IS 'a' THRU 'z'
004700           CLASS X61-UPPER-AZ IS 'A' THRU 'Z'.
004800      *
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100      **
005200       DATA DIVISION.
005300      *
005400       FILE SECTION.
005500      *
005600       WORKING-STORAGE SECTION.
005700      *
005800       01  WK-LITERALS.
005900           05  WK-CAT-PERSON           PIC X(8)  VALUE 'PERSON'.
006000           05  WK-CAT-ROLE             PIC X(8)  VALUE 'ROLE'.
006100           05  WK-CAT-CROWD            PIC X(8)  VALUE 'CROWD'.
006200           05  WK-CAT-EMPTY            PIC X(8)  VALUE 'EMPTY'.
006300      *
006400      * ---  tavola di conversione minuscole, accentate comprese  ------
006500       01  WK-CASE-FOLD-FROM           PIC X(40)
006600           VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZAAEEEEIIOOUUUC'.
006700       01  WK-CASE-FOLD-TO             PIC X(40)
006800           VALUE 'abcdefghijklmnopqrstuvwxyzaaeeeeiiooucuc'.
006900      *
007000      * ---  tavola di sformattazione accenti (minuscolo gia' fatto,
007100      *      codepage francese dello shop - ordine allineato a
007200      *      WK-CASE-FOLD: a-acc,a-acc,e-acc x4,i-acc x2,o-acc x2,
007300      *      u-acc x3,c-cediglia)  ---------------------------------
007400       01  WK-ACCENT-FROM               PIC X(14) VALUE
007500           'àâéèêëîïôöùûüç'.
007600       01  WK-ACCENT-TO                 PIC X(14) VALUE
007700           'aaeeeeiioouuuc'.
007800      *
007900      * ---  suffissi azione da togliere in coda al nome  --------------
008000       01  WK-ACTION-SUFFIX-TB.
008100           05  FILLER PIC X(14) VALUE 'REPLIQUE'.
008200           05  FILLER PIC 9(2)  VALUE 08.
008300           05  FILLER PIC X(14) VALUE 'SUITE'.
008400           05  FILLER PIC 9(2)  VALUE 05.
008500           05  FILLER PIC X(14) VALUE 'EN REMPLACEMEN'.
008600           05  FILLER PIC 9(2)  VALUE 14.
008700           05  FILLER PIC X(14) VALUE 'PAR INTERIM'.
008800           05  FILLER PIC 9(2)  VALUE 11.
008900           05  FILLER PIC X(14) VALUE 'SUPPLEANTE'.
009000           05  FILLER PIC 9(2)  VALUE 10.
009100           05  FILLER PIC X(14) VALUE 'SUPPLEANT'.
009200           05  FILLER PIC 9(2)  VALUE 09.
009300       01  WK-ACTION-SUFFIX-R REDEFINES WK-ACTION-SUFFIX-TB.
009400           05  ASFX-ENTRY OCCURS 6 TIMES.
009500               10  ASFX-TEXT           PIC X(14).
009600               10  ASFX-LEN            PIC 9(2).
009700      *
009800      * ---  liste di ruolo (K confrontata gia' minuscola/senza accenti)
009900       01  WK-ROLE-EXACT-TB.
010000           05  FILLER PIC X(30) VALUE 'le president'.
010100           05  FILLER PIC X(30) VALUE 'la presidente'.
010200           05  FILLER PIC X(30) VALUE 'le vice-president'.
010300           05  FILLER PIC X(30) VALUE 'la vice-presidente'.
010400           05  FILLER PIC X(30) VALUE 'le president suppleant'.
010500           05  FILLER PIC X(30) VALUE 'la presidente suppleante'.
010600           05  FILLER PIC X(30) VALUE 'une voix'.
010700           05  FILLER PIC X(30) VALUE 'des voix'.
010800           05  FILLER PIC X(30) VALUE 'le secretaire'.
010900           05  FILLER PIC X(30) VALUE 'la secretaire'.
011000           05  FILLER PIC X(30) VALUE 'le secretaire adjoint'.
011100           05  FILLER PIC X(30) VALUE 'la secretaire adjointe'.
011200           05  FILLER PIC X(30) VALUE 'le greffier'.
011300           05  FILLER PIC X(30) VALUE 'la greffiere'.
011400           05  FILLER PIC X(30) VALUE 'mise aux voix'.
011500           05  FILLER PIC X(30) VALUE 'motion'.
011600           05  FILLER PIC X(30) VALUE 'ordre du jour'.
011700       01  WK-ROLE-EXACT-R REDEFINES WK-ROLE-EXACT-TB.
011800           05  REXA-ENTRY OCCURS 17 TIMES
011900                          PIC X(30).
012000      *
012100       01  WK-ROLE-PREFIX-TB.
012200           05  FILLER PIC X(20) VALUE 'le president'.
012300           05  FILLER PIC 9(2)  VALUE 12.
012400           05  FILLER PIC X(20) VALUE 'la presidente'.
012500           05  FILLER PIC 9(2)  VALUE 13.
012600           05  FILLER PIC X(20) VALUE 'le vice-president'.
012700           05  FILLER PIC 9(2)  VALUE 17.
012800           05  FILLER PIC X(20) VALUE 'la vice-presidente'.
012900           05  FILLER PIC 9(2)  VALUE 18.
013000           05  FILLER PIC X(20) VALUE 'le secretaire'.
013100           05  FILLER PIC 9(2)  VALUE 13.
013200           05  FILLER PIC X(20) VALUE 'la secretaire'.
013300           05  FILLER PIC 9(2)  VALUE 13.
013400           05  FILLER PIC X(20) VALUE 'le greffier'.
013500           05  FILLER PIC 9(2)  VALUE 11.
013600           05  FILLER PIC X(20) VALUE 'la greffiere'.
013700           05  FILLER PIC 9(2)  VALUE 12.
013800       01  WK-ROLE-PREFIX-R REDEFINES WK-ROLE-PREFIX-TB.
013900           05  RPFX-ENTRY OCCURS 8 TIMES.
014000               10  RPFX-TEXT           PIC X(20).
014100               10  RPFX-LEN            PIC 9(2).
014200      *
014300       01  WK-ROLE-SUBSTR-TB.
014400           05  FILLER PIC X(14) VALUE 'mise aux voix'.
014500           05  FILLER PIC 9(2)  VALUE 13.
014600           05  FILLER PIC X(14) VALUE 'motion'.
014700           05  FILLER PIC 9(2)  VALUE 06.
014800           05  FILLER PIC X(14) VALUE 'grief'.
014900           05  FILLER PIC 9(2)  VALUE 05.
015000       01  WK-ROLE-SUBSTR-R REDEFINES WK-ROLE-SUBSTR-TB.
015100           05  RSUB-ENTRY OCCURS 3 TIMES.
015200               10  RSUB-TEXT           PIC X(14).
015300               10  RSUB-LEN            PIC 9(2).
015400      *
015500       01  WK-HONOR-PREFIX-TB.
015600           05  FILLER PIC X(6) VALUE 'M. '.
015700           05  FILLER PIC 9(2) VALUE 03.
015800           05  FILLER PIC X(6) VALUE 'Mme '.
015900           05  FILLER PIC 9(2) VALUE 04.
016000           05  FILLER PIC X(6) VALUE 'Mme. '.
016100           05  FILLER PIC 9(2) VALUE 05.
016200           05  FILLER PIC X(6) VALUE 'Mr. '.
016300           05  FILLER PIC 9(2) VALUE 04.
016400           05  FILLER PIC X(6) VALUE 'Mr '.
016500           05  FILLER PIC 9(2) VALUE 03.
016600       01  WK-HONOR-PREFIX-R REDEFINES WK-HONOR-PREFIX-TB.
016700           05  HPFX-ENTRY OCCURS 5 TIMES.
016800               10  HPFX-TEXT           PIC X(6).
016900               10  HPFX-LEN            PIC 9(2).
017000      *
017100      * ---  campi di lavoro generici di scorrimento/taglio  -----------
017200       01  WK-SCAN-FIELD                PIC X(80) VALUE SPACE.
017300       01  WK-SCAN-MAXLEN                PIC 9(3) COMP VALUE ZERO.
017400       01  WK-SCAN-POS                   PIC 9(3) COMP VALUE ZERO.
017500       01  WK-SCAN-LSTART                PIC 9(3) COMP VALUE ZERO.
017600      *
017700       LOCAL-STORAGE SECTION.
017800       01  LS-PIPELINE.
017900           05  LS-TRIMMED               PIC X(80) VALUE SPACE.
018000           05  LS-TRIMMED-LEN           PIC 9(3)  COMP VALUE ZERO.
018100           05  LS-KEY                   PIC X(80) VALUE SPACE.
018200           05  LS-KEY-LEN               PIC 9(3)  COMP VALUE ZERO.
018300           05  LS-CATEGORY              PIC X(8)  VALUE SPACE.
018400           05  LS-DISTRICT-RAW          PIC X(40) VALUE SPACE.
018500           05  LS-DISTRICT-NORM         PIC X(30) VALUE SPACE.
018600           05  LS-NAME-WORK             PIC X(80) VALUE SPACE.
018700           05  LS-NAME-WORK-LEN         PIC 9(3)  COMP VALUE ZERO.
018800           05  LS-IDX                   PIC 9(3)  COMP VALUE ZERO.
018900           05  LS-W-IDX                 PIC 9(3)  COMP VALUE ZERO.
019000           05  LS-FOUND-SW              PIC X     VALUE 'N'.
019100               88  LS-FOUND                VALUE 'Y'.
019200           05  LS-COMMA-POS             PIC 9(3)  COMP VALUE ZERO.
019300      *
019400       LINKAGE SECTION.
019500       COPY X61NRM.
019600      *
019700       PROCEDURE DIVISION USING X61N-LINK-AREA.
019800      *
019900       0100-MAIN.
020000           EVALUATE TRUE
020100               WHEN X61N-FN-CLASSIFY-NORMALIZE
020200                   PERFORM 0200-CLASSIFY-AND-NORMALIZE THRU 0200-EXIT
020300               WHEN X61N-FN-NORMALIZE-MEMBER
020400                   PERFORM 0400-NORMALIZE-MEMBER-NAME THRU 0400-EXIT
020500               WHEN X61N-FN-EXTRACT-LAST-NAME
020600                   PERFORM 0500-EXTRACT-LAST-NAME THRU 0500-EXIT
020700               WHEN OTHER
020800                   MOVE SPACE TO X61N-CATEGORY-OUT
020900                                 X61N-NAME-OUT
021000                                 X61N-DISTRICT-OUT
021100           END-EVALUATE.
021200           GOBACK.
021300      *
021400       0200-CLASSIFY-AND-NORMALIZE.
021500           MOVE X61N-RAW-IN             TO WK-SCAN-FIELD.
021600           MOVE 80                      TO WK-SCAN-MAXLEN.
021700           PERFORM 0910-TRIM THRU 0910-EXIT.
021800           MOVE WK-SCAN-FIELD           TO LS-TRIMMED.
021900           MOVE WK-SCAN-LSTART          TO LS-TRIMMED-LEN.
022000      *
022100           IF LS-TRIMMED-LEN = ZERO
022200               MOVE WK-CAT-EMPTY        TO LS-CATEGORY
022300           ELSE
022400               PERFORM 0210-BUILD-CLASSIFY-KEY THRU 0210-EXIT
022500               PERFORM 0220-CLASSIFY-KEY THRU 0220-EXIT
022600           END-IF.
022700      *
022800           MOVE LS-CATEGORY             TO X61N-CATEGORY-OUT.
022900           IF LS-CATEGORY = WK-CAT-PERSON
023000               PERFORM 0300-NORMALIZE-PERSON THRU 0300-EXIT
023100               MOVE LS-NAME-WORK(1:40)  TO X61N-NAME-OUT
023200               MOVE LS-DISTRICT-NORM    TO X61N-DISTRICT-OUT
023300           ELSE
023400               MOVE SPACE               TO X61N-NAME-OUT
023500                                            X61N-DISTRICT-OUT
023600           END-IF.
023700       0200-EXIT.
023800           EXIT.
023900      *
024000      * ---  costruzione della chiave K per la classificazione  --------
024100       0210-BUILD-CLASSIFY-KEY.
024200           MOVE LS-TRIMMED              TO LS-KEY.
024300           MOVE LS-TRIMMED-LEN          TO LS-KEY-LEN.
024400           PERFORM 0920-STRIP-LEADING-DIGIT-RUN THRU 0920-EXIT.
024500           INSPECT LS-KEY(1:LS-KEY-LEN)
024600               CONVERTING WK-CASE-FOLD-FROM TO WK-CASE-FOLD-TO.
024700           INSPECT LS-KEY(1:LS-KEY-LEN)
024800               CONVERTING WK-ACCENT-FROM TO WK-ACCENT-TO.
024900           MOVE LS-KEY                  TO WK-SCAN-FIELD.
025000           MOVE LS-KEY-LEN              TO WK-SCAN-MAXLEN.
025100           PERFORM 0910-TRIM THRU 0910-EXIT.
025200           MOVE WK-SCAN-FIELD           TO LS-KEY.
025300           MOVE WK-SCAN-LSTART          TO LS-KEY-LEN.
025400       0210-EXIT.
025500           EXIT.
025600      *
025700       0220-CLASSIFY-KEY.
025800           SET LS-FOUND-SW TO 'N'.
025900           IF LS-KEY-LEN = 8 AND LS-KEY(1:8) = 'des voix'
026000               MOVE WK-CAT-CROWD        TO LS-CATEGORY
026100               SET LS-FOUND TO TRUE
026200           END-IF.
026300      *
026400           IF NOT LS-FOUND
026500               PERFORM 0221-SCAN-ROLE-EXACT THRU 0221-EXIT
026600           END-IF.
026700           IF NOT LS-FOUND
026800               PERFORM 0222-SCAN-ROLE-PREFIX THRU 0222-EXIT
026900           END-IF.
027000           IF NOT LS-FOUND
027100               PERFORM 0223-SCAN-ROLE-SUBSTR THRU 0223-EXIT
027200           END-IF.
027300           IF NOT LS-FOUND
027400               MOVE WK-CAT-PERSON       TO LS-CATEGORY
027500           END-IF.
027600       0220-EXIT.
027700           EXIT.
027800      *
027900       0221-SCAN-ROLE-EXACT.
028000           MOVE 1 TO LS-IDX.
028100           PERFORM 0221-TEST-ONE THRU 0221-TEST-EXIT
028200               UNTIL LS-IDX > 17 OR LS-FOUND.
028300       0221-EXIT.
028400           EXIT.
028500       0221-TEST-ONE.
028600           IF LS-KEY(1:LS-KEY-LEN) = REXA-ENTRY(LS-IDX)
028700               MOVE WK-CAT-ROLE         TO LS-CATEGORY
028800               SET LS-FOUND TO TRUE
028900           END-IF.
029000           ADD 1 TO LS-IDX.
029100       0221-TEST-EXIT.
029200           EXIT.
029300      *
029400       0222-SCAN-ROLE-PREFIX.
029500           MOVE 1 TO LS-IDX.
029600           PERFORM 0222-TEST-ONE THRU 0222-TEST-EXIT
029700               UNTIL LS-IDX > 8 OR LS-FOUND.
029800       0222-EXIT.
029900           EXIT.
030000       0222-TEST-ONE.
030100           IF LS-KEY-LEN NOT < RPFX-LEN(LS-IDX)
030200               IF LS-KEY(1:RPFX-LEN(LS-IDX)) =
030300                       RPFX-TEXT(LS-IDX)(1:RPFX-LEN(LS-IDX))
030400                   MOVE WK-CAT-ROLE     TO LS-CATEGORY
030500                   SET LS-FOUND TO TRUE
030600               END-IF
030700           END-IF.
030800           ADD 1 TO LS-IDX.
030900       0222-TEST-EXIT.
031000           EXIT.
031100      *
031200       0223-SCAN-ROLE-SUBSTR.
031300           MOVE 1 TO LS-IDX.
031400           PERFORM 0223-TEST-ONE THRU 0223-TEST-EXIT
031500               UNTIL LS-IDX > 3 OR LS-FOUND.
031600       0223-EXIT.
031700           EXIT.
031800       0223-TEST-ONE.
031900           PERFORM 0924-CONTAINS THRU 0924-EXIT.
032000           IF LS-FOUND-SW = 'Y'
032100               MOVE WK-CAT-ROLE         TO LS-CATEGORY
032200               SET LS-FOUND TO TRUE
032300           END-IF.
032400           ADD 1 TO LS-IDX.
032500       0223-TEST-EXIT.
032600           EXIT.
032700      *
032800      * ---  normalizzazione nome oratore PERSON  -----------------------
032900       0300-NORMALIZE-PERSON.
033000           PERFORM 0310-EXTRACT-DISTRICT THRU 0310-EXIT.
033100           MOVE LS-TRIMMED              TO WK-SCAN-FIELD.
033200           MOVE 80                      TO WK-SCAN-MAXLEN.
033300           MOVE LS-TRIMMED-LEN          TO WK-SCAN-LSTART.
033400           MOVE WK-SCAN-FIELD           TO LS-NAME-WORK.
033500           MOVE LS-TRIMMED-LEN          TO LS-NAME-WORK-LEN.
033600           PERFORM 0920-STRIP-LEADING-DIGIT-RUN-NAME THRU 0920N-EXIT.
033700           PERFORM 0320-STRIP-TRAILING-ACTION THRU 0320-EXIT.
033800           PERFORM 0330-STRIP-HONORIFIC THRU 0330-EXIT.
033900           PERFORM 0340-FINAL-CLEANUP THRU 0340-EXIT.
034000       0300-EXIT.
034100           EXIT.
034200      *
034300      * ---  passo 1: estrazione circoscrizione in coda al nome  -------
034400       0310-EXTRACT-DISTRICT.
034500           MOVE SPACE TO LS-DISTRICT-NORM LS-DISTRICT-RAW.
034600           SET LS-FOUND-SW TO 'N'.
034700           IF LS-TRIMMED-LEN > 3
034800               PERFORM 0311-LOOK-FOR-COMMA-TAIL THRU 0311-EXIT
034900           END-IF.
035000       0310-EXIT.
035100           EXIT.
035200      *
035300       0311-LOOK-FOR-COMMA-TAIL.
035400      * si cerca l'ULTIMA virgola: se la coda da li' in poi inizia con
035500      * uno spazio opzionale e una lettera maiuscola e non contiene
035600      * "(" ne' "-", e' la circoscrizione da staccare dal nome.
035700           MOVE 0 TO LS-COMMA-POS.
035800           MOVE 1 TO LS-IDX.
035900           PERFORM 0312-FIND-LAST-COMMA THRU 0312-EXIT
036000               UNTIL LS-IDX > LS-TRIMMED-LEN.
036100           IF LS-COMMA-POS > 0
036200               PERFORM 0313-VALIDATE-AND-SPLIT-DISTRICT THRU 0313-EXIT
036300           END-IF.
036400       0311-EXIT.
036500           EXIT.
036600       0312-FIND-LAST-COMMA.
036700           IF LS-TRIMMED(LS-IDX:1) = ','
036800               MOVE LS-IDX TO LS-COMMA-POS
036900           END-IF.
037000           ADD 1 TO LS-IDX.
037100       0312-EXIT.
037200           EXIT.
037300      *
037400       0313-VALIDATE-AND-SPLIT-DISTRICT.
037500           MOVE SPACE TO LS-DISTRICT-RAW.
037600           MOVE LS-TRIMMED(LS-COMMA-POS + 1 : LS-TRIMMED-LEN -
037700                LS-COMMA-POS)               TO LS-DISTRICT-RAW.
037800           MOVE LS-DISTRICT-RAW             TO WK-SCAN-FIELD.
037900           MOVE 40                          TO WK-SCAN-MAXLEN.
038000           PERFORM 0930-LTRIM THRU 0930-EXIT.
038100           MOVE WK-SCAN-FIELD                TO LS-DISTRICT-RAW.
038200           IF WK-SCAN-LSTART > 0
038300               IF LS-DISTRICT-RAW(1:1) IS X61-LOWER-AZ
038400                   CONTINUE
038500               ELSE
038600                   PERFORM 0314-CHECK-NO-PAREN-DASH THRU 0314-EXIT
038700                   IF LS-FOUND
038800                       MOVE LS-TRIMMED(1 : LS-COMMA-POS - 1)
038900                                          TO LS-TRIMMED
039000                       MOVE LS-COMMA-POS - 1 TO LS-TRIMMED-LEN
039100                       MOVE LS-DISTRICT-RAW TO X61N-RAW-IN
039200                       PERFORM 0400-NORMALIZE-MEMBER-NAME
039300                           THRU 0400-EXIT
039400                       MOVE X61N-NAME-OUT(1:30) TO LS-DISTRICT-NORM
039500                   END-IF
039600               END-IF
039700           END-IF.
039800       0313-EXIT.
039900           EXIT.
040000      *
040100       0314-CHECK-NO-PAREN-DASH.
040200           SET LS-FOUND TO TRUE.
040300           MOVE 1 TO LS-IDX.
040400           PERFORM 0315-SCAN-PAREN-DASH THRU 0315-EXIT
040500               UNTIL LS-IDX > LENGTH OF LS-DISTRICT-RAW
040600                  OR NOT LS-FOUND.
040700       0314-EXIT.
040800           EXIT.
040900       0315-SCAN-PAREN-DASH.
041000           IF LS-DISTRICT-RAW(LS-IDX:1) = '(' OR
041100              LS-DISTRICT-RAW(LS-IDX:1) = '-'
041200               SET LS-FOUND TO FALSE
041300           END-IF.
041400           ADD 1 TO LS-IDX.
041500       0315-EXIT.
041600           EXIT.
041700      *
041800      * ---  passo 3: rimozione suffisso azione in coda  ---------------
041900       0320-STRIP-TRAILING-ACTION.
042000           MOVE 1 TO LS-IDX.
042100           PERFORM 0321-TEST-SUFFIX THRU 0321-EXIT
042200               UNTIL LS-IDX > 6 OR LS-FOUND-SW = 'Y'.
042300       0320-EXIT.
042400           EXIT.
042500       0321-TEST-SUFFIX.
042600           PERFORM 0925-ENDS-WITH-ACTION THRU 0925-EXIT.
042700           ADD 1 TO LS-IDX.
042800       0321-EXIT.
042900           EXIT.
043000      *
043100      * ---  passi 4 e 5: onorifico incollato o con spazio  -------------
043200      *      (incollato = lettera che segue e' MAIUSCOLA, non solo
043300      *      "diversa da minuscola" - una cifra o un segno non conta) --
043400       0330-STRIP-HONORIFIC.
043500           IF LS-NAME-WORK-LEN > 2
043600               IF LS-NAME-WORK(1:2) = 'M.'
043700                  AND LS-NAME-WORK(3:1) IS X61-UPPER-AZ
043800                   MOVE LS-NAME-WORK(3: LS-NAME-WORK-LEN - 2)
043900                                        TO LS-NAME-WORK
044000                   SUBTRACT 2 FROM LS-NAME-WORK-LEN
044100               END-IF
044200           END-IF.
044300           IF LS-NAME-WORK-LEN > 3
044400               IF LS-NAME-WORK(1:3) = 'Mme'
044500                  AND LS-NAME-WORK(4:1) IS X61-UPPER-AZ
044600                   MOVE LS-NAME-WORK(4: LS-NAME-WORK-LEN - 3)
044700                                        TO LS-NAME-WORK
044800                   SUBTRACT 3 FROM LS-NAME-WORK-LEN
044900               END-IF
045000           END-IF.
045100           MOVE 1 TO LS-IDX.
045200           PERFORM 0331-TEST-PREFIX THRU 0331-EXIT
045300               UNTIL LS-IDX > 5 OR LS-FOUND-SW = 'Y'.
045400       0330-EXIT.
045500           EXIT.
045600       0331-TEST-PREFIX.
045700           IF LS-NAME-WORK-LEN NOT < HPFX-LEN(LS-IDX)
045800               IF LS-NAME-WORK(1:HPFX-LEN(LS-IDX)) =
045900                       HPFX-TEXT(LS-IDX)(1:HPFX-LEN(LS-IDX))
046000                   MOVE LS-NAME-WORK(HPFX-LEN(LS-IDX) + 1 :
046100                       LS-NAME-WORK-LEN - HPFX-LEN(LS-IDX))
046200                                        TO LS-NAME-WORK
046300                   SUBTRACT HPFX-LEN(LS-IDX) FROM LS-NAME-WORK-LEN
046400                   SET LS-FOUND TO TRUE
046500               END-IF
046600           END-IF.
046700           ADD 1 TO LS-IDX.
046800       0331-EXIT.
046900           EXIT.
047000      *
047100      * ---  passo 6: pulizia finale - minuscolo, senza accenti,  ------
047200      *      solo a-z e spazio, spazi collassati e bordo destro/sin.  --
047300       0340-FINAL-CLEANUP.
047400           INSPECT LS-NAME-WORK(1:LS-NAME-WORK-LEN)
047500               CONVERTING WK-CASE-FOLD-FROM TO WK-CASE-FOLD-TO.
047600           INSPECT LS-NAME-WORK(1:LS-NAME-WORK-LEN)
047700               CONVERTING WK-ACCENT-FROM TO WK-ACCENT-TO.
047800           PERFORM 0926-KEEP-ALPHA-SPACE THRU 0926-EXIT.
047900           PERFORM 0927-COLLAPSE-SPACES THRU 0927-EXIT.
048000           MOVE LS-NAME-WORK            TO WK-SCAN-FIELD.
048100           MOVE 80                      TO WK-SCAN-MAXLEN.
048200           PERFORM 0910-TRIM THRU 0910-EXIT.
048300           MOVE WK-SCAN-FIELD           TO LS-NAME-WORK.
048400           MOVE WK-SCAN-LSTART          TO LS-NAME-WORK-LEN.
048500       0340-EXIT.
048600           EXIT.
048700      *
048800      * ---  funzione 2: Cognome, Nome -> Nome Cognome, normalizzato  ---
048900       0400-NORMALIZE-MEMBER-NAME.
049000           MOVE X61N-RAW-IN             TO WK-SCAN-FIELD.
049100           MOVE 80                      TO WK-SCAN-MAXLEN.
049200           PERFORM 0910-TRIM THRU 0910-EXIT.
049300           MOVE WK-SCAN-FIELD           TO LS-NAME-WORK.
049400           MOVE WK-SCAN-LSTART          TO LS-NAME-WORK-LEN.
049500      *
049600           IF LS-NAME-WORK-LEN = ZERO
049700               MOVE SPACE TO X61N-NAME-OUT
049800           ELSE
049900               MOVE 0 TO LS-COMMA-POS
050000               MOVE 1 TO LS-IDX
050100               PERFORM 0410-FIND-FIRST-COMMA THRU 0410-EXIT
050200                   UNTIL LS-IDX > LS-NAME-WORK-LEN OR LS-COMMA-POS > 0
050300               IF LS-COMMA-POS > 0
050400                   PERFORM 0420-FLIP-ON-COMMA THRU 0420-EXIT
050500               END-IF
050600               PERFORM 0340-FINAL-CLEANUP THRU 0340-EXIT
050700               MOVE LS-NAME-WORK(1:40)  TO X61N-NAME-OUT
050800           END-IF.
050900       0400-EXIT.
051000           EXIT.
051100       0410-FIND-FIRST-COMMA.
051200           IF LS-NAME-WORK(LS-IDX:1) = ','
051300               MOVE LS-IDX TO LS-COMMA-POS
051400           END-IF.
051500           ADD 1 TO LS-IDX.
051600       0410-EXIT.
051700           EXIT.
051800      *
051900       0420-FLIP-ON-COMMA.
052000           MOVE SPACE                   TO WK-SCAN-FIELD.
052100           MOVE LS-NAME-WORK(LS-COMMA-POS + 1 :
052200                LS-NAME-WORK-LEN - LS-COMMA-POS) TO WK-SCAN-FIELD.
052300           MOVE 80                      TO WK-SCAN-MAXLEN.
052400           PERFORM 0910-TRIM THRU 0910-EXIT.
052500           STRING WK-SCAN-FIELD(1:WK-SCAN-LSTART) DELIMITED BY SIZE
052600                  ' '                             DELIMITED BY SIZE
052700                  LS-NAME-WORK(1 : LS-COMMA-POS - 1)
052800                                                  DELIMITED BY '  '
052900               INTO WK-SCAN-FIELD.
053000           MOVE WK-SCAN-FIELD           TO LS-NAME-WORK.
053100           MOVE 80                      TO WK-SCAN-MAXLEN.
053200           PERFORM 0910-TRIM THRU 0910-EXIT.
053300           MOVE WK-SCAN-LSTART          TO LS-NAME-WORK-LEN.
053400       0420-EXIT.
053500           EXIT.
053600      *
053700      * ---  funzione 3: estrazione cognome (ultimo token)  -------------
053800       0500-EXTRACT-LAST-NAME.
053900           MOVE X61N-RAW-IN             TO WK-SCAN-FIELD.
054000           MOVE 80                      TO WK-SCAN-MAXLEN.
054100           PERFORM 0910-TRIM THRU 0910-EXIT.
054200           MOVE WK-SCAN-LSTART          TO LS-NAME-WORK-LEN.
054300           IF LS-NAME-WORK-LEN = ZERO
054400               MOVE SPACE TO X61N-NAME-OUT
054500           ELSE
054600               MOVE LS-NAME-WORK-LEN TO LS-IDX
054700               PERFORM 0510-SCAN-BACK-FOR-SPACE THRU 0510-EXIT
054800                   UNTIL LS-IDX = 0 OR WK-SCAN-FIELD(LS-IDX:1) = SPACE
054900               MOVE WK-SCAN-FIELD(LS-IDX + 1 :
055000                    LS-NAME-WORK-LEN - LS-IDX)  TO X61N-NAME-OUT
055100           END-IF.
055200       0500-EXIT.
055300           EXIT.
055400       0510-SCAN-BACK-FOR-SPACE.
055500           SUBTRACT 1 FROM LS-IDX.
055600       0510-EXIT.
055700           EXIT.
055800      *
055900      * =================================================================
056000      * UTILITA' GENERICHE DI SCORRIMENTO STRINGA (nessuna FUNCTION)
056100      * =================================================================
056200      *
056300      * ---  trim completo (sx e dx) di WK-SCAN-FIELD entro MAXLEN  -----
056400       0910-TRIM.
056500           PERFORM 0930-LTRIM THRU 0930-EXIT.
056600           IF WK-SCAN-LSTART > 0
056700               MOVE WK-SCAN-FIELD (WK-SCAN-POS : 80 - WK-SCAN-POS + 1)
056800                                       TO WK-SCAN-FIELD
056900               MOVE WK-SCAN-MAXLEN     TO WK-SCAN-POS
057000               PERFORM 0911-RSCAN THRU 0911-EXIT
057100                   UNTIL WK-SCAN-POS = 0
057200                      OR WK-SCAN-FIELD(WK-SCAN-POS:1) NOT = SPACE
057300               MOVE WK-SCAN-POS        TO WK-SCAN-LSTART
057400           END-IF.
057500       0910-EXIT.
057600           EXIT.
057700       0911-RSCAN.
057800           SUBTRACT 1 FROM WK-SCAN-POS.
057900       0911-EXIT.
058000           EXIT.
058100      *
058200      * ---  solo trim a sinistra; WK-SCAN-LSTART = lunghezza utile  ---
058300       0930-LTRIM.
058400           MOVE 1 TO WK-SCAN-POS.
058500           PERFORM 0931-FSCAN THRU 0931-EXIT
058600               UNTIL WK-SCAN-POS > WK-SCAN-MAXLEN
058700                  OR WK-SCAN-FIELD(WK-SCAN-POS:1) NOT = SPACE.
058800           IF WK-SCAN-POS > WK-SCAN-MAXLEN
058900               MOVE 0 TO WK-SCAN-LSTART
059000           ELSE
059100               MOVE WK-SCAN-FIELD (WK-SCAN-POS :
059200                    WK-SCAN-MAXLEN - WK-SCAN-POS + 1) TO WK-SCAN-FIELD
059300               MOVE WK-SCAN-MAXLEN - WK-SCAN-POS + 1  TO WK-SCAN-LSTART
059400           END-IF.
059500       0930-EXIT.
059600           EXIT.
059700       0931-FSCAN.
059800           ADD 1 TO WK-SCAN-POS.
059900       0931-EXIT.
060000           EXIT.
060100      *
060200      * ---  elimina la corsa iniziale di cifre/spazi (chiave K)  ------
060300       0920-STRIP-LEADING-DIGIT-RUN.
060400           MOVE 1 TO LS-W-IDX.
060500           PERFORM 0921-SCAN THRU 0921-EXIT
060600               UNTIL LS-W-IDX > LS-KEY-LEN
060700                  OR (LS-KEY(LS-W-IDX:1) NOT = SPACE AND
060800                      LS-KEY(LS-W-IDX:1) IS NOT X61-DIGIT).
060900           IF LS-W-IDX > 1
061000               MOVE LS-KEY (LS-W-IDX : LS-KEY-LEN - LS-W-IDX + 1)
061100                                        TO LS-KEY
061200               MOVE LS-KEY-LEN - LS-W-IDX + 1 TO LS-KEY-LEN
061300           END-IF.
061400       0920-EXIT.
061500           EXIT.
061600       0921-SCAN.
061700           ADD 1 TO LS-W-IDX.
061800       0921-EXIT.
061900           EXIT.
062000      *
062100      * ---  stessa cosa ma sul nome in via di normalizzazione  --------
062200       0920-STRIP-LEADING-DIGIT-RUN-NAME.
062300           MOVE 1 TO LS-W-IDX.
062400           PERFORM 0920N-SCAN THRU 0920N-SCAN-EXIT
062500               UNTIL LS-W-IDX > LS-NAME-WORK-LEN
062600                  OR (LS-NAME-WORK(LS-W-IDX:1) NOT = SPACE AND
062700                      LS-NAME-WORK(LS-W-IDX:1) IS NOT X61-DIGIT).
062800           IF LS-W-IDX > 1
062900               MOVE LS-NAME-WORK (LS-W-IDX :
063000                    LS-NAME-WORK-LEN - LS-W-IDX + 1) TO LS-NAME-WORK
063100               MOVE LS-NAME-WORK-LEN - LS-W-IDX + 1
063200                                        TO LS-NAME-WORK-LEN
063300           END-IF.
063400       0920N-EXIT.
063500           EXIT.
063600       0920N-SCAN.
063700           ADD 1 TO LS-W-IDX.
063800       0920N-SCAN-EXIT.
063900           EXIT.
064000      *
064100      * ---  LS-KEY contiene RSUB-TEXT(LS-IDX)? -> LS-FOUND-SW  ---------
064200       0924-CONTAINS.
064300           SET LS-FOUND TO FALSE.
064400           IF LS-KEY-LEN NOT < RSUB-LEN(LS-IDX)
064500               MOVE 1 TO LS-W-IDX
064600               PERFORM 0924-TEST-POS THRU 0924-TEST-EXIT
064700                   UNTIL LS-W-IDX > LS-KEY-LEN - RSUB-LEN(LS-IDX) + 1
064800                      OR LS-FOUND
064900           END-IF.
065000       0924-EXIT.
065100           EXIT.
065200       0924-TEST-POS.
065300           IF LS-KEY (LS-W-IDX : RSUB-LEN(LS-IDX)) =
065400                   RSUB-TEXT(LS-IDX)(1 : RSUB-LEN(LS-IDX))
065500               SET LS-FOUND TO TRUE
065600           END-IF.
065700           ADD 1 TO LS-W-IDX.
065800       0924-TEST-EXIT.
065900           EXIT.
066000      *
066100      * ---  LS-NAME-WORK termina con [( o -][spazi]ASFX-TEXT[)][spazi]?
066200       0925-ENDS-WITH-ACTION.
066300           SET LS-FOUND TO FALSE.
066400           MOVE LS-NAME-WORK-LEN        TO WK-SCAN-POS.
066500           PERFORM 0925-SKIP-TRAIL-SPACE-PAREN THRU 0925-SKIP-EXIT.
066600           IF WK-SCAN-POS NOT < ASFX-LEN(LS-IDX)
066700               IF LS-NAME-WORK (WK-SCAN-POS - ASFX-LEN(LS-IDX) + 1 :
066800                       ASFX-LEN(LS-IDX)) = ASFX-TEXT(LS-IDX)
066900                       (1 : ASFX-LEN(LS-IDX))
067000                   COMPUTE WK-SCAN-POS = WK-SCAN-POS -
067100                                         ASFX-LEN(LS-IDX)
067200                   PERFORM 0925-SKIP-LEAD-SPACE-DASH
067300                       THRU 0925-LEAD-EXIT
067400                   IF WK-SCAN-POS > 0
067500                       MOVE LS-NAME-WORK (1 : WK-SCAN-POS)
067600                                          TO LS-NAME-WORK
067700                       MOVE WK-SCAN-POS   TO LS-NAME-WORK-LEN
067800                   ELSE
067900                       MOVE SPACE TO LS-NAME-WORK
068000                       MOVE 0 TO LS-NAME-WORK-LEN
068100                   END-IF
068200                   SET LS-FOUND TO TRUE
068300               END-IF
068400           END-IF.
068500       0925-EXIT.
068600           EXIT.
068700       0925-SKIP-TRAIL-SPACE-PAREN.
068800           PERFORM 0925-BUMP-TRAIL THRU 0925-BUMP-TRAIL-EXIT
068900               UNTIL WK-SCAN-POS = 0
069000               OR (LS-NAME-WORK(WK-SCAN-POS:1) NOT = SPACE AND
069100                   LS-NAME-WORK(WK-SCAN-POS:1) NOT = ')').
069200       0925-SKIP-EXIT.
069300           EXIT.
069400       0925-BUMP-TRAIL.
069500           SUBTRACT 1 FROM WK-SCAN-POS.
069600       0925-BUMP-TRAIL-EXIT.
069700           EXIT.
069800       0925-SKIP-LEAD-SPACE-DASH.
069900           PERFORM 0925-BUMP-LEAD THRU 0925-BUMP-LEAD-EXIT
070000               UNTIL WK-SCAN-POS = 0
070100               OR (LS-NAME-WORK(WK-SCAN-POS:1) NOT = SPACE AND
070200                   LS-NAME-WORK(WK-SCAN-POS:1) NOT = '(' AND
070300                   LS-NAME-WORK(WK-SCAN-POS:1) NOT = '-').
070400       0925-LEAD-EXIT.
070500           EXIT.
070600       0925-BUMP-LEAD.
070700           SUBTRACT 1 FROM WK-SCAN-POS.
070800       0925-BUMP-LEAD-EXIT.
070900           EXIT.
071000      *
071100      * ---  tiene solo a-z e spazio in LS-NAME-WORK  -------------------
071200       0926-KEEP-ALPHA-SPACE.
071300           MOVE 1 TO LS-W-IDX.
071400           PERFORM 0926-TEST-CHAR THRU 0926-TEST-EXIT
071500               UNTIL LS-W-IDX > LS-NAME-WORK-LEN.
071600       0926-EXIT.
071700           EXIT.
071800       0926-TEST-CHAR.
071900           IF LS-NAME-WORK(LS-W-IDX:1) NOT = SPACE
072000              AND LS-NAME-WORK(LS-W-IDX:1) IS NOT X61-LOWER-AZ
072100               MOVE SPACE TO LS-NAME-WORK(LS-W-IDX:1)
072200           END-IF.
072300           ADD 1 TO LS-W-IDX.
072400       0926-TEST-EXIT.
072500           EXIT.
072600      *
072700      * ---  collassa le corse di spazi in LS-NAME-WORK a uno solo  -----
072800       0927-COLLAPSE-SPACES.
072900           MOVE SPACE TO WK-SCAN-FIELD.
073000           MOVE 0 TO WK-SCAN-POS.
073100           MOVE 1 TO LS-W-IDX.
073200           PERFORM 0927-COPY-CHAR THRU 0927-COPY-EXIT
073300               UNTIL LS-W-IDX > LS-NAME-WORK-LEN.
073400           MOVE WK-SCAN-FIELD TO LS-NAME-WORK.
073500           MOVE WK-SCAN-POS   TO LS-NAME-WORK-LEN.
073600       0927-EXIT.
073700           EXIT.
073800       0927-COPY-CHAR.
073900           IF LS-NAME-WORK(LS-W-IDX:1) NOT = SPACE
074000               ADD 1 TO WK-SCAN-POS
074100               MOVE LS-NAME-WORK(LS-W-IDX:1)
074200                                   TO WK-SCAN-FIELD(WK-SCAN-POS:1)
074300           ELSE
074400               IF WK-SCAN-POS > 0
074500                   IF WK-SCAN-FIELD(WK-SCAN-POS:1) NOT = SPACE
074600                       ADD 1 TO WK-SCAN-POS
074700                       MOVE SPACE TO WK-SCAN-FIELD(WK-SCAN-POS:1)
074800                   END-IF
074900               END-IF
075000           END-IF.
075100           ADD 1 TO LS-W-IDX.
075200       0927-COPY-EXIT.
075300           EXIT.
