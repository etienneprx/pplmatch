000100      * **++ Layout record anagrafica deputati (file MEMBERS) piu' le
000200      *     tabelle di lavoro che il motore di abbinamento (X61M001)
000300      *     tiene in memoria per tutta la durata del run:
000400      *       X61-ROSTER-TB  - l'intera anagrafica, tutte le
000500      *                        legislature, nell'ordine del file;
000600      *       X61-LIDX-TB    - l'indice di lavoro della SOLA
000700      *                        legislatura corrente, ricostruito solo
000800      *                        quando la legislatura del record di
000900      *                        corpus cambia rispetto all'ultima letta
001000      *                        (vedi 0400-BUILD-LEGIS-INDEX).
001100      *-----------------------------------------------------------------
001200       01  X61-MEMBER-REC.
001300           05  MBR-LEGISLATURE-ID      PIC 9(3).
001400           05  MBR-FULL-NAME           PIC X(40).
001500           05  MBR-OTHER-NAMES         PIC X(80).
001600           05  MBR-PARTY-ID            PIC X(10).
001700           05  MBR-GENDER              PIC X(1).
001800           05  MBR-DISTRICT-ID         PIC X(30).
001900           05  FILLER                  PIC X(16)   VALUE SPACE.
002000      *
002100      * ---  anagrafica completa in memoria  ---------------------------
002200       01  X61-ROSTER-TB.
002300           05  ROS-TOTAL               PIC 9(7)    COMP VALUE ZERO.
002400           05  ROS-ENTRY OCCURS 0 TO 5000 TIMES
002500                         DEPENDING ON ROS-TOTAL
002600                         INDEXED BY ROS-IDX.
002700               10  ROS-LEGISLATURE-ID  PIC 9(3).
002800               10  ROS-FULL-NAME       PIC X(40).
002900               10  ROS-OTHER-NAMES     PIC X(80).
003000               10  ROS-PARTY-ID        PIC X(10).
003100               10  ROS-GENDER          PIC X(1).
003200               10  ROS-DISTRICT-ID     PIC X(30).
003300           05  FILLER                  PIC X(4)    VALUE SPACE.
003400      *
003500      * ---  indice di lavoro della legislatura in cache  --------------
003600       01  X61-LIDX-TB.
003700           05  LIDX-CACHED-LEG         PIC 9(3)    VALUE ZERO.
003800           05  LIDX-TOTAL              PIC 9(5)    COMP VALUE ZERO.
003900           05  LIDX-TB.
004000             10  LIDX-ENTRY OCCURS 0 TO 200 TIMES
004100                           DEPENDING ON LIDX-TOTAL
004200                           INDEXED BY LIDX-IDX.
004300               15  LIDX-FULL-NAME          PIC X(40).
004400               15  LIDX-NORM-FULL-NAME     PIC X(40).
004500               15  LIDX-NORM-LAST-NAME     PIC X(40).
004600               15  LIDX-PARTY-ID           PIC X(10).
004700               15  LIDX-GENDER             PIC X(1).
004800               15  LIDX-DISTRICT-ID        PIC X(30).
004900               15  LIDX-NORM-DISTRICT      PIC X(30).
005000               15  LIDX-ALT-TOTAL          PIC 9(2)    COMP.
005100               15  LIDX-ALT-NAME OCCURS 8 TIMES
005200                                 PIC X(40).
005300           05  FILLER                  PIC X(6)    VALUE SPACE.
