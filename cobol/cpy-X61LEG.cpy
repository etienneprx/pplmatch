000100      * **++ Layout record tabella legislature (file LEGISLATURES) piu'
000200      *     la tabella di lavoro caricata una sola volta in memoria da
000300      *     X61L001 e riusata per tutta la durata del run.
000400       01  X61-LEG-REC.
000500           05  LEG-NUMBER              PIC 9(3).
000600           05  LEG-START-DATE          PIC X(10).
000700           05  LEG-END-DATE            PIC X(10).
000800           05  FILLER                  PIC X(7)    VALUE SPACE.
000900      *
001000       01  X61-LEG-TB.
001100           05  LEG-TOTAL               PIC 9(5)    COMP VALUE ZERO.
001200           05  LEG-ENTRY OCCURS 0 TO 60 TIMES
001300                        DEPENDING ON LEG-TOTAL
001400                        INDEXED BY LEG-IDX.
001500               10  LEGT-NUMBER         PIC 9(3).
001600               10  LEGT-START-DATE     PIC X(10).
001700               10  LEGT-START-DATE-R REDEFINES LEGT-START-DATE.
001800                   15  LEGT-START-YYYY PIC 9(4).
001900                   15  FILLER          PIC X(1).
002000                   15  LEGT-START-MM   PIC 9(2).
002100                   15  FILLER          PIC X(1).
002200                   15  LEGT-START-DD   PIC 9(2).
002300               10  LEGT-END-DATE       PIC X(10).
002400               10  LEGT-END-DATE-R REDEFINES LEGT-END-DATE.
002500                   15  LEGT-END-YYYY   PIC 9(4).
002600                   15  FILLER          PIC X(1).
002700                   15  LEGT-END-MM     PIC 9(2).
002800                   15  FILLER          PIC X(1).
002900                   15  LEGT-END-DD     PIC 9(2).
003000           05  FILLER                  PIC X(6)    VALUE SPACE.
