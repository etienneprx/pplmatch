000100      * **++ Layout record di trascrizione dibattito (file CORPUS).
000200      *     Una riga per intervento; lo SPEAKER-RAW e' la stringa cosi'
000300      *     come trascritta dal verbalista, da classificare e
000400      *     normalizzare prima dell'abbinamento al ruolo.
000500       01  X61-CORPUS-REC.
000600           05  COR-SPEAKER-RAW         PIC X(60).
000700           05  COR-EVENT-DATE          PIC X(10).
000800           05  COR-EVENT-DATE-R REDEFINES COR-EVENT-DATE.
000900               10  COR-EVT-YYYY        PIC 9(4).
001000               10  FILLER              PIC X(1).
001100               10  COR-EVT-MM          PIC 9(2).
001200               10  FILLER              PIC X(1).
001300               10  COR-EVT-DD          PIC 9(2).
001400           05  FILLER                  PIC X(10)   VALUE SPACE.
